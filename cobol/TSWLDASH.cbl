000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       TSWLDASH.
000300 AUTHOR.           M L HASTINGS.
000400 INSTALLATION.     BUREAU OF PERSONNEL INFORMATION SYSTEMS.
000500 DATE-WRITTEN.     JUNE 9, 1988.
000600 DATE-COMPILED.
000700 SECURITY.         NONE.
000800******************************************************************
000900*                                                                *
001000*  TSWLDASH PRODUCES THE WORKLOG UTILIZATION AND COMPLIANCE      *
001100*  REPORT.  IT IS PARM-DRIVEN AND RUNS IN ONE OF FIVE MODES:     *
001200*                                                                *
001300*     MODE 1 - SUBJECT DASHBOARD (PERIOD SUMMARY, TYPE          *
001400*              BREAKDOWN, RECENT ENTRIES, AND -- FOR A TEAM      *
001500*              LEAD OR DIRECTOR -- TEAM AND DEPARTMENT ROLL-UP)  *
001600*     MODE 2 - QUICK STATS FOR THE SUBJECT'S CURRENT WEEK        *
001700*     MODE 3 - ALL DEPARTMENTS WITH HEADCOUNT STATISTICS         *
001800*     MODE 4 - ONE DEPARTMENT'S DIRECTOR/TEAM-LEAD HIERARCHY     *
001900*     MODE 5 - ONE DEPARTMENT'S SUMMARY DETAILS                  *
002000*                                                                *
002100*  INPUT FILES  - EMPLOYEE, DEPARTMENT, GRADE AND WORKLOG-TYPE   *
002200*                 MASTERS (READ WHOLE INTO TABLES AT STARTUP)    *
002300*               - WORKLOG TRANSACTION FILE (READ FOR THE PARM    *
002400*                 DATE RANGE ONLY, DEFAULT THE CURRENT WEEK)      *
002500*  OUTPUT FILE  - THE UTILIZATION/COMPLIANCE REPORT               *
002600*                                                                *
002700*  CALLS        - TSWKDATE (WORKING-DAY AND PERIOD BOUNDARY      *
002800*                 ARITHMETIC), TSWKCALC (PERCENTAGES AND         *
002900*                 AVERAGES)                                      *
003000*                                                                *
003100*                   MODIFICATION LOG                            *
003200*                                                                *
003300*  DATE        BY   REQUEST    DESCRIPTION                      *
003400*  ----------  ---  ---------  -------------------------------  *
003500*  06/09/1988  MLH  ORIG       NEW PROGRAM -- SUBJECT DASHBOARD  *
003600*                              (MODE 1) ONLY, EMPLOYEE ROLE.     *
003700*  04/02/1987  DPW  PR-00118   (NOTE -- SEE TSWKDATE LOG, THIS   *
003800*                              WEEK'S BOUNDARY CALC ADDED HERE   *
003900*                              THE SAME WEEK.)                   *
004000*  11/30/1988  MLH  PR-00204   TEAM LEAD AND DIRECTOR ROLL-UP    *
004100*                              SECTIONS ADDED (SECTIONS 4-7).    *
004200*  02/19/1991  JTC  PR-00311   ADDED MODE 2, QUICK STATS.        *
004300*  06/07/1993  DPW  PR-00388   ADDED MODES 3-5, DEPARTMENT       *
004400*                              ROLL-UP REPORTS.                  *
004500*  10/11/1996  SAR  PR-00455   CORRECTED BEST/WORST TEAM LOGIC   *
004600*                              WHEN ONLY ONE TEAM LEAD EXISTS.    *
004700*  12/03/1998  SAR  Y2K-0041   Y2K READINESS REVIEW.  ALL DATE   *
004800*                              FIELDS EXPANDED TO CCYY.           *
004900*  05/22/2003  JTC  PR-00530   DEPARTMENT TOTAL HOURS NOW TAKEN  *
005000*                              FROM THE DEPARTMENT WORKLOG-TYPE   *
005100*                              BREAKDOWN RATHER THAN THE ROLL-UP  *
005200*                              SUM -- THE TWO HAD DRIFTED APART   *
005300*                              WHEN AN EMPLOYEE CHANGED TEAMS      *
005400*                              MID-PERIOD.                        *
005500*  09/14/2009  MLH  PR-00601   REPORT PERCENTAGES ROUNDED TO ONE *
005600*                              DECIMAL (SEE TSWKCALC LOG).        *
005700*  03/02/2012  JTC  PR-00664   TABLE SIZES RAISED FOR DEPARTMENT  *
005800*                              GROWTH (300 EMPLOYEES, 3000        *
005900*                              WORKLOG ROWS PER RUN).             *
006000*                                                                *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-370.
006500 OBJECT-COMPUTER.  IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS VALID-MODE-CODES IS '1' THRU '5'
006900     UPSI-0 ON STATUS IS DASH-TEST-MODE-ON
007000     UPSI-0 OFF STATUS IS DASH-TEST-MODE-OFF.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT EMPLOYEE-FILE  ASSIGN TO EMPMSTR
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS IS EMPLOYEE-FILE-STATUS.
007700     SELECT DEPARTMENT-FILE ASSIGN TO DEPTMSTR
007800         ORGANIZATION IS SEQUENTIAL
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS IS DEPARTMENT-FILE-STATUS.
008100     SELECT GRADE-FILE      ASSIGN TO GRADMSTR
008200         ORGANIZATION IS SEQUENTIAL
008300         ACCESS IS SEQUENTIAL
008400         FILE STATUS IS GRADE-FILE-STATUS.
008500     SELECT WORKTYPE-FILE   ASSIGN TO WTYPMSTR
008600         ORGANIZATION IS SEQUENTIAL
008700         ACCESS IS SEQUENTIAL
008800         FILE STATUS IS WORKTYPE-FILE-STATUS.
008900     SELECT WORKLOG-FILE    ASSIGN TO WORKLOG
009000         ORGANIZATION IS SEQUENTIAL
009100         ACCESS IS SEQUENTIAL
009200         FILE STATUS IS WORKLOG-FILE-STATUS.
009300     SELECT REPORT-FILE     ASSIGN TO RPTFILE
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS IS SEQUENTIAL.
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  EMPLOYEE-FILE
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200     COPY WLCEMP.
010300 FD  DEPARTMENT-FILE
010400     LABEL RECORDS ARE STANDARD
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORDING MODE IS F.
010700     COPY WLCDEPT.
010800 FD  GRADE-FILE
010900     LABEL RECORDS ARE STANDARD
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200     COPY WLCGRD.
011300 FD  WORKTYPE-FILE
011400     LABEL RECORDS ARE STANDARD
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORDING MODE IS F.
011700     COPY WLCTYP.
011800 FD  WORKLOG-FILE
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0 RECORDS
012100     RECORDING MODE IS F.
012200     COPY WLCWRK.
012300 FD  REPORT-FILE
012400     LABEL RECORDS ARE STANDARD
012500     BLOCK CONTAINS 0 RECORDS
012600     RECORDING MODE IS F.
012700 01  REPORT-RECORD                   PIC X(80).
012800 WORKING-STORAGE SECTION.
012900 01  FILE-STATUS-FIELDS.
013000     05  EMPLOYEE-FILE-STATUS        PIC X(02).
013100     05  DEPARTMENT-FILE-STATUS      PIC X(02).
013200     05  GRADE-FILE-STATUS           PIC X(02).
013300     05  WORKTYPE-FILE-STATUS        PIC X(02).
013400     05  WORKLOG-FILE-STATUS         PIC X(02).
013500     05  FILLER                      PIC X(10).
013600 01  SWITCHES.
013700     05  EMPLOYEE-EOF-SW             PIC X(01)  VALUE 'N'.
013800         88  EMPLOYEE-EOF                VALUE 'Y'.
013900     05  DEPARTMENT-EOF-SW           PIC X(01)  VALUE 'N'.
014000         88  DEPARTMENT-EOF               VALUE 'Y'.
014100     05  GRADE-EOF-SW                PIC X(01)  VALUE 'N'.
014200         88  GRADE-EOF                    VALUE 'Y'.
014300     05  WORKTYPE-EOF-SW             PIC X(01)  VALUE 'N'.
014400         88  WORKTYPE-EOF                 VALUE 'Y'.
014500     05  WORKLOG-EOF-SW              PIC X(01)  VALUE 'N'.
014600         88  WORKLOG-EOF                  VALUE 'Y'.
014700     05  PARM-ERROR-SW               PIC X(01)  VALUE 'N'.
014800         88  BAD-PARM                     VALUE 'Y'.
014900         88  GOOD-PARM                    VALUE 'N'.
015000     05  VISIBILITY-SW               PIC X(01)  VALUE 'N'.
015100         88  SUBJECT-IS-VISIBLE          VALUE 'Y'.
015200         88  SUBJECT-NOT-VISIBLE         VALUE 'N'.
015300     05  SUBJECT-FOUND-SW             PIC X(01) VALUE 'N'.
015400         88  SUBJECT-FOUND                VALUE 'Y'.
015500     05  HAS-LOGS-TODAY-SW            PIC X(01) VALUE 'N'.
015600         88  HAS-LOGGED-TODAY             VALUE 'Y'.
015700 01  COUNTERS.
015800     05  PAGE-COUNT                  PIC 9(03)  COMP  VALUE 1.
015900     05  LINE-COUNT                  PIC 9(03)  COMP  VALUE 56.
016000     05  EMPLOYEE-COUNT              PIC 9(05)  COMP  VALUE ZERO.
016100     05  DEPARTMENT-COUNT            PIC 9(05)  COMP  VALUE ZERO.
016200     05  GRADE-COUNT                 PIC 9(05)  COMP  VALUE ZERO.
016300     05  WORKTYPE-COUNT              PIC 9(05)  COMP  VALUE ZERO.
016400     05  WORKLOG-IN-RANGE-COUNT      PIC 9(07)  COMP  VALUE ZERO.
016500     05  TYPE-BREAKDOWN-COUNT        PIC 9(05)  COMP  VALUE ZERO.
016600     05  TEAM-MEMBER-COUNT           PIC 9(05)  COMP  VALUE ZERO.
016700     05  TEAMLEAD-COUNT              PIC 9(05)  COMP  VALUE ZERO.
016800     05  RECENT-COUNT                PIC 9(02)  COMP  VALUE ZERO.
016900     05  WRK-SUB-1                   PIC 9(05)  COMP  VALUE ZERO.
017000     05  WRK-SUB-2                   PIC 9(05)  COMP  VALUE ZERO.
017100*****************************************************************
017200*  REFERENCE TABLES -- THE FOUR SMALL MASTER FILES ARE READ      *
017300*  WHOLE INTO TABLES AT STARTUP SO EVERY SECTION CAN LOOK UP     *
017400*  AN EMPLOYEE, DEPARTMENT, GRADE OR WORKLOG TYPE WITHOUT        *
017500*  RE-READING ITS FILE.                                          *
017600*****************************************************************
017700 01  EMPLOYEE-TABLE.
017800     05  EMPLOYEE-ENTRY OCCURS 300 TIMES INDEXED BY EMP-IX.
017900         10  ET-EMP-ID               PIC 9(09).
018000         10  ET-FIRST-NAME           PIC X(100).
018100         10  ET-LAST-NAME            PIC X(100).
018200         10  ET-GRADE-ID             PIC 9(09).
018300         10  ET-TEAM-LEAD-ID         PIC 9(09).
018400         10  ET-DEPT-ID              PIC 9(09).
018500         10  ET-ROLE                 PIC X(10).
018600         10  ET-START-DATE           PIC 9(08).
018700         10  ET-END-DATE             PIC 9(08).
018800         10  ET-IS-ACTIVE            PIC X(01).
018900         10  FILLER                  PIC X(10).
019000 01  DEPARTMENT-TABLE.
019100     05  DEPARTMENT-ENTRY OCCURS 30 TIMES INDEXED BY DEPT-IX.
019200         10  DT-DEPT-ID              PIC 9(09).
019300         10  DT-NAME                 PIC X(200).
019400         10  DT-CODE                 PIC X(50).
019500         10  DT-DIRECTOR-ID          PIC 9(09).
019600         10  FILLER                  PIC X(10).
019700 01  GRADE-TABLE.
019800     05  GRADE-ENTRY OCCURS 30 TIMES INDEXED BY GRD-IX.
019900         10  GT-GRADE-ID             PIC 9(09).
020000         10  GT-TITLE                PIC X(100).
020100         10  FILLER                  PIC X(10).
020200 01  WORKTYPE-TABLE.
020300     05  WORKTYPE-ENTRY OCCURS 30 TIMES INDEXED BY WTT-IX.
020400         10  WTT-ID                  PIC 9(09).
020500         10  WTT-NAME                PIC X(100).
020600         10  FILLER                  PIC X(10).
020700*****************************************************************
020800*  THE WORKLOG SLICE FOR THE CURRENT PARM DATE RANGE.  THIS      *
020900*  TABLE IS REBUILT EVERY RUN -- IT IS NOT A FILE OF RECORD.     *
021000*****************************************************************
021100 01  WORKLOG-RANGE-TABLE.
021200     05  WORKLOG-RANGE-ENTRY OCCURS 3000 TIMES INDEXED BY WL-IX.
021300         10  WR-EMP-ID               PIC 9(09).
021400         10  WR-TYPE-ID              PIC 9(09).
021500         10  WR-WORK-DATE            PIC 9(08).
021600         10  WR-HOURS                PIC 9(01).
021700         10  WR-DESCRIPTION          PIC X(500).
021800         10  WR-PROJECT-NAME         PIC X(200).
021900 01  TYPE-BREAKDOWN-TABLE.
022000     05  TYPE-BREAKDOWN-ENTRY OCCURS 30 TIMES INDEXED BY TB-IX.
022100         10  TBD-TYPE-ID             PIC 9(09).
022200         10  TBD-HOURS               PIC 9(07)V99  COMP-3.
022300         10  TBD-PCT                 PIC S9(03)V9  COMP-3.
022400 01  RECENT-TABLE.
022500     05  RECENT-ENTRY OCCURS 5 TIMES INDEXED BY RC-IX.
022600         10  RCT-WORK-DATE           PIC 9(08).
022700         10  RCT-TYPE-ID             PIC 9(09).
022800         10  RCT-HOURS               PIC 9(01).
022900         10  RCT-DESCRIPTION         PIC X(500).
023000         10  RCT-PROJECT-NAME        PIC X(200).
023100 01  TEAM-MEMBER-TABLE.
023200     05  TEAM-MEMBER-ENTRY OCCURS 100 TIMES INDEXED BY TM-IX.
023300         10  TMT-EMP-ID              PIC 9(09).
023400         10  TMT-HOURS               PIC 9(07)V99  COMP-3.
023500         10  TMT-DAYS-WORKED         PIC 9(03)     COMP.
023600         10  TMT-UTIL-PCT            PIC S9(03)V9  COMP-3.
023700 01  TEAMLEAD-TABLE.
023800     05  TEAMLEAD-ENTRY OCCURS 30 TIMES INDEXED BY TL-IX.
023900         10  TLT-EMP-ID              PIC 9(09).
024000         10  TLT-TEAM-SIZE           PIC 9(03)     COMP.
024100         10  TLT-TEAM-HOURS          PIC 9(07)V99  COMP-3.
024200         10  TLT-UTIL-PCT            PIC S9(03)V9  COMP-3.
024210 77  WRK-CALC-SW                     PIC X(01)  VALUE 'N'.
024220     88  WRK-CALC-SW-FOUND               VALUE 'Y'.
024230     88  WRK-CALC-SW-NOT-FOUND           VALUE 'N'.
024300 01  WORK-FIELDS.
024400     05  SUBJECT-IX                  PIC 9(05)  COMP  VALUE ZERO.
024500     05  SUBJECT-DEPT-IX              PIC 9(05) COMP  VALUE ZERO.
024600     05  REQUESTER-ROLE               PIC X(10).
024700     05  PERIOD-TOTAL-HOURS           PIC 9(07)V99 COMP-3 VALUE ZERO.
024800     05  PERIOD-TOTAL-DAYS            PIC 9(03)    COMP   VALUE ZERO.
024900     05  PERIOD-WEEKEND-DAYS          PIC 9(03)    COMP   VALUE ZERO.
025000     05  PERIOD-WORKING-DAYS          PIC 9(03)    COMP   VALUE ZERO.
025100     05  PERIOD-DAYS-WORKED           PIC 9(03)    COMP   VALUE ZERO.
025200     05  PERIOD-FTE-DAYS              PIC S9(05)V99 COMP-3 VALUE ZERO.
025300     05  PERIOD-AVG-HRS-PER-DAY       PIC S9(03)V99 COMP-3 VALUE ZERO.
025400     05  PERIOD-LABEL                 PIC X(30).
025500     05  DEPARTMENT-TOTAL-HOURS       PIC 9(07)V99 COMP-3 VALUE ZERO.
025600     05  DEPARTMENT-TOTAL-EMPLOYEES   PIC 9(05)    COMP   VALUE ZERO.
025700     05  DEPARTMENT-TOTAL-TEAMLEADS   PIC 9(05)    COMP   VALUE ZERO.
025800     05  DEPARTMENT-EMPS-WITH-LOGS    PIC 9(05)    COMP   VALUE ZERO.
025900     05  DEPARTMENT-COMPLIANCE-PCT    PIC S9(03)V9 COMP-3 VALUE ZERO.
026000     05  DEPARTMENT-UTIL-PCT          PIC S9(03)V9 COMP-3 VALUE ZERO.
026100     05  BEST-TEAM-IX                 PIC 9(05)    COMP   VALUE ZERO.
026200     05  WORST-TEAM-IX                PIC 9(05)    COMP   VALUE ZERO.
026300     05  UTILIZATION-GAP              PIC S9(03)V9 COMP-3 VALUE ZERO.
026400     05  WEEK-HOURS                   PIC 9(07)V99 COMP-3 VALUE ZERO.
026500     05  TODAY-HOURS                  PIC 9(07)V99 COMP-3 VALUE ZERO.
026600     05  REMAINING-WEEK-HOURS         PIC S9(03)V99 COMP-3 VALUE ZERO.
026700     05  TODAY-TEAM-LOG-COUNT         PIC 9(03)    COMP   VALUE ZERO.
026800     05  WRK-TEAM-SIZE                PIC 9(03)    COMP   VALUE ZERO.
026900 01  DASH-RUN-DATE                    PIC 9(08).
027000 01  DASH-RUN-DATE-R REDEFINES DASH-RUN-DATE.
027100     05  DASH-RUN-CCYY                PIC 9(04).
027200     05  DASH-RUN-MM                  PIC 9(02).
027300     05  DASH-RUN-DD                  PIC 9(02).
027400*****************************************************************
027500*  LOCAL COPIES OF THE TSWKDATE AND TSWKCALC LINKAGE AREAS --    *
027600*  EVERY CALL TO EITHER SUBPROGRAM PASSES ONE OF THESE TWO       *
027700*  GROUPS, FIELD FOR FIELD AS DECLARED IN THEIR OWN LINKAGE      *
027800*  SECTIONS.                                                     *
027900*****************************************************************
028000 01  DTE-LINKAGE-AREA.
028100     05  DTE-FUNCTION-CODE            PIC 9(01).
028200         88  DTE-FN-WORKING-DAYS          VALUE 1.
028300         88  DTE-FN-THIS-WEEK             VALUE 2.
028400         88  DTE-FN-THIS-MONTH            VALUE 3.
028500         88  DTE-FN-EDIT-WINDOW           VALUE 4.
028600         88  DTE-FN-VALIDATE              VALUE 5.
028700     05  DTE-RUN-DATE                 PIC 9(08).
028800     05  DTE-RUN-DATE-R REDEFINES DTE-RUN-DATE.
028900         10  DTE-RUN-CCYY              PIC 9(04).
029000         10  DTE-RUN-MM                PIC 9(02).
029100         10  DTE-RUN-DD                PIC 9(02).
029200     05  DTE-START-DATE                PIC 9(08).
029300     05  DTE-START-DATE-R REDEFINES DTE-START-DATE.
029400         10  DTE-START-CCYY            PIC 9(04).
029500         10  DTE-START-MM              PIC 9(02).
029600         10  DTE-START-DD              PIC 9(02).
029700     05  DTE-END-DATE                  PIC 9(08).
029800     05  DTE-END-DATE-R REDEFINES DTE-END-DATE.
029900         10  DTE-END-CCYY              PIC 9(04).
030000         10  DTE-END-MM                PIC 9(02).
030100         10  DTE-END-DD                PIC 9(02).
030200     05  DTE-HIRE-DATE                 PIC 9(08).
030300     05  DTE-HIRE-DATE-R REDEFINES DTE-HIRE-DATE.
030400         10  DTE-HIRE-CCYY             PIC 9(04).
030500         10  DTE-HIRE-MM               PIC 9(02).
030600         10  DTE-HIRE-DD               PIC 9(02).
030700     05  DTE-TERM-DATE                 PIC 9(08).
030800     05  DTE-WORK-DATE                 PIC 9(08).
030900     05  DTE-TOTAL-DAYS                PIC 9(05)  COMP.
031000     05  DTE-WEEKEND-DAYS              PIC 9(05)  COMP.
031100     05  DTE-WORKING-DAYS              PIC 9(05)  COMP.
031200     05  DTE-CUTOFF-DATE               PIC 9(08).
031300     05  DTE-RETURN-CODE               PIC 9(02).
031400         88  DTE-RC-OK                     VALUE 00.
031500         88  DTE-RC-FUTURE-DATE            VALUE 10.
031600         88  DTE-RC-BEFORE-START           VALUE 20.
031700         88  DTE-RC-AFTER-END              VALUE 30.
031800         88  DTE-RC-NOT-EDITABLE           VALUE 40.
031900 01  CLC-LINKAGE-AREA.
032000     05  CLC-CALC-CODE                 PIC 9(01).
032100         88  CLC-CC-BREAKDOWN-PCT          VALUE 1.
032200         88  CLC-CC-UTILIZATION-PCT        VALUE 2.
032300         88  CLC-CC-COMPLIANCE-PCT         VALUE 3.
032400         88  CLC-CC-AVG-HOURS-PER-DAY      VALUE 4.
032500         88  CLC-CC-WORK-DAYS-EQUIV        VALUE 5.
032600     05  CLC-TYPE-HOURS                 PIC 9(07)V99  COMP-3.
032700     05  CLC-TOTAL-HOURS                PIC 9(07)V99  COMP-3.
032800     05  CLC-EXPECTED-HOURS             PIC 9(07)V99  COMP-3.
032900     05  CLC-WORKING-DAYS               PIC 9(05)     COMP.
033000     05  CLC-HOURS-WORKED               PIC 9(07)V99  COMP-3.
033100     05  CLC-RESULT-PCT                 PIC S9(03)V9  COMP-3.
033200     05  CLC-RESULT-AMT                 PIC S9(07)V99 COMP-3.
033300     05  CLC-COMPLIANT-SW               PIC X(01).
033400         88  CLC-IS-COMPLIANT               VALUE 'Y'.
033500         88  CLC-NOT-COMPLIANT              VALUE 'N'.
033600 77  DASH-PERIOD-START                PIC 9(08).
033700 77  DASH-PERIOD-END                  PIC 9(08).
033800*****************************************************************
033900*  ROLE-DISPLAY-NAME TABLE -- WLC-ROLE CODES ARE SHORT STORAGE   *
034000*  CODES; THE REPORT SHOWS THE LONGER DISPLAY FORM.              *
034100*****************************************************************
034200 01  ROLE-DISPLAY-TABLE.
034300     05  FILLER   PIC X(10) VALUE 'EMPLOYEE  '.
034400     05  FILLER   PIC X(20) VALUE 'EMPLOYEE            '.
034500     05  FILLER   PIC X(10) VALUE 'TEAM_LEAD '.
034600     05  FILLER   PIC X(20) VALUE 'TEAM LEAD           '.
034700     05  FILLER   PIC X(10) VALUE 'DIRECTOR  '.
034800     05  FILLER   PIC X(20) VALUE 'DIRECTOR            '.
034900 01  ROLE-DISPLAY-REDEF REDEFINES ROLE-DISPLAY-TABLE.
035000     05  ROLE-DISPLAY-ROW OCCURS 3 TIMES INDEXED BY RDT-IX.
035100         10  ROLE-STORAGE-CODE       PIC X(10).
035200         10  ROLE-DISPLAY-NAME       PIC X(20).
035300*****************************************************************
035400*  SCRATCH AREA USED TO BUILD THE DECEMBER CALENDAR-MONTH        *
035500*  LITERAL WHEN THE PERIOD LABEL IS "THIS MONTH" -- REDEFINED    *
035600*  OVER THE SAME BYTES USED FOR THE "START TO END" LITERAL SO    *
035700*  THE ONE SCRATCH AREA SERVES EITHER FORMAT.                    *
035800*****************************************************************
035900 01  LABEL-SCRATCH-AREA               PIC X(30).
036000 01  LABEL-SCRATCH-REDEF REDEFINES LABEL-SCRATCH-AREA.
036100     05  LBL-START-LIT                PIC X(10).
036200     05  LBL-TO-LIT                   PIC X(04).
036300     05  LBL-END-LIT                  PIC X(10).
036400     05  FILLER                       PIC X(06).
036500*****************************************************************
036600*  REPORT PRINT LINES.                                          *
036700*****************************************************************
036800 01  BLANK-LINE                       PIC X(80) VALUE SPACES.
036900 01  RPT-HEADER-1.
037000     05  FILLER     PIC X(10)  VALUE 'SUBJECT:  '.
037100     05  RH-NAME    PIC X(40).
037200     05  FILLER     PIC X(08)  VALUE 'ROLE:   '.
037300     05  RH-ROLE    PIC X(20).
037400     05  FILLER     PIC X(02)  VALUE SPACES.
037500 01  RPT-HEADER-2.
037600     05  FILLER     PIC X(12)  VALUE 'DEPARTMENT: '.
037700     05  RH-DEPT    PIC X(40).
037800     05  FILLER     PIC X(08)  VALUE 'PERIOD: '.
037900     05  RH-PERIOD  PIC X(20).
038000 01  RPT-SEC1-HDR.
038100     05  FILLER     PIC X(80)  VALUE
038200         'SECTION 1 - PERIOD SUMMARY'.
038300 01  RPT-SEC1-DTL.
038400     05  FILLER     PIC X(12)  VALUE 'TOTAL HRS: '.
038500     05  RS1-HOURS  PIC ZZZZ9.99.
038600     05  FILLER     PIC X(12)  VALUE '  TOT DAYS '.
038700     05  RS1-DAYS   PIC ZZ9.99.
038800     05  FILLER     PIC X(12)  VALUE '  WORKED   '.
038900     05  RS1-WORKED PIC ZZ9.
039000     05  FILLER     PIC X(09)  VALUE '  AVG/DY '.
039100     05  RS1-AVG    PIC Z9.99.
039200 01  RPT-SEC2-HDR.
039300     05  FILLER     PIC X(80)  VALUE
039400         'SECTION 2 - WORKLOG TYPE BREAKDOWN'.
039500 01  RPT-SEC2-DTL.
039600     05  RS2-TYPE   PIC X(30).
039700     05  FILLER     PIC X(02)  VALUE SPACES.
039800     05  RS2-HOURS  PIC ZZZZ9.99.
039900     05  FILLER     PIC X(04)  VALUE SPACES.
040000     05  RS2-PCT    PIC ZZ9.9.
040100     05  FILLER     PIC X(01)  VALUE '%'.
040200 01  RPT-SEC3-HDR.
040300     05  FILLER     PIC X(80)  VALUE
040400         'SECTION 3 - RECENT ENTRIES'.
040500 01  RPT-SEC3-DTL.
040600     05  RS3-DATE   PIC 9999/99/99.
040700     05  FILLER     PIC X(01)  VALUE SPACES.
040800     05  RS3-TYPE   PIC X(20).
040900     05  RS3-HOURS  PIC Z9.
041000     05  FILLER     PIC X(01)  VALUE SPACES.
041100     05  RS3-PROJ   PIC X(20).
041200     05  RS3-DESC   PIC X(20).
041300 01  RPT-SEC4-HDR.
041400     05  FILLER     PIC X(80)  VALUE
041500         'SECTION 4 - TEAM MEMBER SUMMARY'.
041600 01  RPT-SEC4-DTL.
041700     05  RS4-NAME   PIC X(30).
041800     05  RS4-GRADE  PIC X(20).
041900     05  RS4-HOURS  PIC ZZZZ9.99.
042000     05  RS4-DAYS   PIC ZZ9.
042100     05  RS4-UTIL   PIC ZZ9.9.
042200 01  RPT-SEC4-TOT.
042300     05  FILLER     PIC X(14)  VALUE 'TEAM SIZE:   '.
042400     05  RS4T-SIZE  PIC ZZ9.
042500     05  FILLER     PIC X(13)  VALUE '  AVG/MBR:  '.
042600     05  RS4T-AVG   PIC ZZZ9.99.
042700     05  FILLER     PIC X(11)  VALUE '  UTIL %: '.
042800     05  RS4T-UTIL  PIC ZZ9.9.
042900 01  RPT-SEC5-HDR.
043000     05  FILLER     PIC X(80)  VALUE
043100         'SECTION 5 - TEAM LEAD SUMMARY'.
043200 01  RPT-SEC5-DTL.
043300     05  RS5-NAME   PIC X(30).
043400     05  RS5-SIZE   PIC ZZ9.
043500     05  RS5-HOURS  PIC ZZZZ9.99.
043600     05  RS5-UTIL   PIC ZZ9.9.
043700 01  RPT-SEC5-TOT.
043800     05  FILLER     PIC X(12)  VALUE 'BEST TEAM: '.
043900     05  RS5T-BEST  PIC X(30).
044000     05  FILLER     PIC X(13)  VALUE '  WORST TM: '.
044100     05  RS5T-WORST PIC X(30).
044200     05  FILLER     PIC X(06)  VALUE '  GAP '.
044300     05  RS5T-GAP   PIC ZZ9.9.
044400 01  RPT-SEC6-HDR.
044500     05  FILLER     PIC X(80)  VALUE
044600         'SECTION 6 - DEPARTMENT WORKLOG TYPE BREAKDOWN'.
044700 01  RPT-SEC6-DTL.
044800     05  RS6-TYPE   PIC X(30).
044900     05  RS6-HOURS  PIC ZZZZ9.99.
045000     05  RS6-PCT    PIC ZZ9.9.
045100 01  RPT-SEC6-TOT.
045200     05  FILLER     PIC X(20)  VALUE 'DEPARTMENT TOTAL:  '.
045300     05  RS6T-HOURS PIC ZZZZZ9.99.
045400 01  RPT-SEC7-HDR.
045500     05  FILLER     PIC X(80)  VALUE
045600         'SECTION 7 - DEPARTMENT STATISTICS'.
045700 01  RPT-SEC7-DTL.
045800     05  FILLER     PIC X(11)  VALUE 'EMPLOYEES '.
045900     05  RS7-EMPS   PIC ZZ9.
046000     05  FILLER     PIC X(11)  VALUE '  LEADS   '.
046100     05  RS7-LEADS  PIC ZZ9.
046200     05  FILLER     PIC X(07)  VALUE '  HRS  '.
046300     05  RS7-HOURS  PIC ZZZZZ9.99.
046400     05  FILLER     PIC X(07)  VALUE '  UTIL '.
046500     05  RS7-UTIL   PIC ZZ9.9.
046600     05  FILLER     PIC X(10)  VALUE '  W/LOGS '.
046700     05  RS7-WLOGS  PIC ZZ9.
046800     05  FILLER     PIC X(09)  VALUE '  COMPL '.
046900     05  RS7-COMPL  PIC ZZ9.9.
047000 01  RPT-QSTATS-DTL.
047100     05  FILLER     PIC X(14)  VALUE 'WEEK HOURS:  '.
047200     05  RQ-WEEK    PIC ZZZZ9.99.
047300     05  FILLER     PIC X(14)  VALUE '  TODAY HRS: '.
047400     05  RQ-TODAY   PIC ZZZZ9.99.
047500     05  FILLER     PIC X(14)  VALUE '  REMAINING: '.
047600     05  RQ-REMAIN  PIC ZZZ9.99.
047700     05  FILLER     PIC X(14)  VALUE '  LOGGED?:   '.
047800     05  RQ-LOGGED  PIC X(03).
047810     05  FILLER     PIC X(12)  VALUE '  TEAM SIZE:'.
047820     05  RQ-TEAM-SIZE PIC ZZ9.
047830     05  FILLER     PIC X(15)  VALUE '  LOGGED TODAY:'.
047840     05  RQ-TEAM-LOGGED PIC ZZ9.
047900 01  RPT-DEPT-DTL.
048000     05  RD-ID      PIC ZZZZZZZZ9.
048100     05  RD-NAME    PIC X(30).
048200     05  RD-CODE    PIC X(10).
048300     05  RD-DIR     PIC X(30).
048400     05  RD-EMPS    PIC ZZ9.
048500 01  RPT-HIER-DTL.
048600     05  RH-LEAD    PIC X(30).
048700     05  RH-SIZE    PIC ZZ9.
048800     05  RH-MEMBER  PIC X(30).
048900 LINKAGE SECTION.
049000 01  DASH-PARM.
049100     05  DASH-MODE-CODE              PIC 9(01).
049200         88  DASH-MODE-DASHBOARD         VALUE 1.
049300         88  DASH-MODE-QUICK-STATS       VALUE 2.
049400         88  DASH-MODE-ALL-DEPTS         VALUE 3.
049500         88  DASH-MODE-DEPT-HIERARCHY    VALUE 4.
049600         88  DASH-MODE-DEPT-DETAILS      VALUE 5.
049700     05  DASH-SUBJECT-EMP-ID          PIC 9(09).
049800     05  DASH-DEPT-ID-PARM            PIC 9(09).
049900     05  DASH-START-DATE-PARM         PIC 9(08).
050000     05  DASH-END-DATE-PARM           PIC 9(08).
050100     05  DASH-RUN-DATE-PARM           PIC 9(08).
050200     05  DASH-DATE-OVERRIDE-SW        PIC X(01).
050300         88  DASH-DATES-SUPPLIED          VALUE 'Y'.
050400         88  DASH-DATES-DEFAULT           VALUE 'N'.
050500 PROCEDURE DIVISION USING DASH-PARM.
050600 0000-MAINLINE.
050700     PERFORM 9000-OPEN-FILES.
050800     PERFORM 9100-LOAD-REFERENCE-TABLES.
050900     PERFORM 9200-VALIDATE-PARM.
051000     IF GOOD-PARM
051100         IF DASH-MODE-DASHBOARD
051200             PERFORM 1000-VISIBILITY-GATE
051300             IF SUBJECT-IS-VISIBLE
051350                 PERFORM 2100-DETERMINE-PERIOD-RANGE
051400                 PERFORM 9300-LOAD-WORKLOG-RANGE
051500                 PERFORM 2000-PERIOD-SUMMARY
051600                 PERFORM 3000-TYPE-BREAKDOWN-AND-RECENT
051700                 IF REQUESTER-ROLE = 'TEAM_LEAD' OR
051800                    REQUESTER-ROLE = 'DIRECTOR'
051900                     PERFORM 4000-TEAM-SUMMARY
052000                 IF REQUESTER-ROLE = 'DIRECTOR'
052100                     PERFORM 5000-DEPARTMENT-ROLLUP
052200                 PERFORM 6000-PRINT-DASHBOARD-REPORT
052300         ELSE
052400             IF DASH-MODE-QUICK-STATS
052500                 PERFORM 1000-VISIBILITY-GATE
052600                 IF SUBJECT-IS-VISIBLE
052650                     PERFORM 2100-DETERMINE-PERIOD-RANGE
052700                     PERFORM 9300-LOAD-WORKLOG-RANGE
052800                     PERFORM 6100-QUICK-STATS
052900                     PERFORM 6200-PRINT-QUICK-STATS
053000             ELSE
053100                 IF DASH-MODE-ALL-DEPTS
053200                     PERFORM 7000-ALL-DEPTS-WITH-STATS
053300                 ELSE
053400                     IF DASH-MODE-DEPT-HIERARCHY
053500                         PERFORM 7100-DEPARTMENT-HIERARCHY
053600                     ELSE
053700                         IF DASH-MODE-DEPT-DETAILS
053800                             PERFORM 7200-DEPARTMENT-DETAILS.
053900     PERFORM 9900-CLOSE-FILES.
054000     GOBACK.
054100*****************************************************************
054200*  VISIBILITY SCOPING GATE -- BUSINESS RULES, CAN-VIEW-EMPLOYEE. *
054300*  A DIRECTOR SEES THE WHOLE DEPARTMENT, A TEAM LEAD SEES ONLY   *
054400*  DIRECT REPORTS (AND SELF), AN EMPLOYEE SEES ONLY SELF.  FOR   *
054500*  THE DASHBOARD THE SUBJECT IS ALWAYS THEMSELF, SO THIS GATE    *
054600*  MAINLY CONFIRMS THE SUBJECT EXISTS AND IS ON FILE.            *
054700*****************************************************************
054800 1000-VISIBILITY-GATE.
054900     MOVE 'N' TO VISIBILITY-SW.
055000     MOVE 'N' TO SUBJECT-FOUND-SW.
055100     SET EMP-IX TO 1.
055200     SEARCH EMPLOYEE-ENTRY
055300         AT END
055400             CONTINUE
055500         WHEN ET-EMP-ID (EMP-IX) = DASH-SUBJECT-EMP-ID
055600             MOVE 'Y' TO SUBJECT-FOUND-SW
055700             SET SUBJECT-IX TO EMP-IX.
055800     IF SUBJECT-FOUND
055900         MOVE 'Y' TO VISIBILITY-SW
056000         MOVE ET-ROLE (SUBJECT-IX) TO REQUESTER-ROLE
056100         SET DEPT-IX TO 1
056200         SEARCH DEPARTMENT-ENTRY
056300             AT END
056400                 CONTINUE
056500             WHEN DT-DEPT-ID (DEPT-IX) = ET-DEPT-ID (SUBJECT-IX)
056600                 SET SUBJECT-DEPT-IX TO DEPT-IX.
056700 1000-EXIT.
056800     EXIT.
056900*****************************************************************
057000*  SECTION 1 -- PERIOD SUMMARY FOR THE SUBJECT.  WORKING DAYS,   *
057100*  CALENDAR DAYS AND THE PERIOD LABEL ALL COME FROM TSWKDATE;    *
057200*  THE AVERAGE HOURS PER DAY COMES FROM TSWKCALC.                *
057300*****************************************************************
057400 2000-PERIOD-SUMMARY.
057500     PERFORM 2100-DETERMINE-PERIOD-RANGE.
057600     MOVE ZERO TO PERIOD-TOTAL-HOURS.
057700     MOVE ZERO TO PERIOD-DAYS-WORKED.
057800     PERFORM 2200-SUM-SUBJECT-WORKLOGS
057900         VARYING WL-IX FROM 1 BY 1
058000         UNTIL WL-IX > WORKLOG-IN-RANGE-COUNT.
058100     MOVE DASH-PERIOD-START TO DTE-START-DATE
058200     MOVE DASH-PERIOD-END   TO DTE-END-DATE.
058300     MOVE 1 TO DTE-FUNCTION-CODE.
058400     CALL 'TSWKDATE' USING DTE-LINKAGE-AREA.
058500     MOVE DTE-TOTAL-DAYS   TO PERIOD-TOTAL-DAYS.
058600     MOVE DTE-WEEKEND-DAYS TO PERIOD-WEEKEND-DAYS.
058700     MOVE DTE-WORKING-DAYS TO PERIOD-WORKING-DAYS.
058800     MOVE PERIOD-TOTAL-HOURS TO CLC-TOTAL-HOURS.
058900     MOVE 5 TO CLC-CALC-CODE.
059000     CALL 'TSWKCALC' USING CLC-LINKAGE-AREA.
059100     MOVE CLC-RESULT-AMT TO PERIOD-FTE-DAYS.
059200     MOVE PERIOD-TOTAL-HOURS TO CLC-HOURS-WORKED.
059300     MOVE PERIOD-DAYS-WORKED TO CLC-WORKING-DAYS.
059400     MOVE 4 TO CLC-CALC-CODE.
059500     CALL 'TSWKCALC' USING CLC-LINKAGE-AREA.
059600     MOVE CLC-RESULT-AMT TO PERIOD-AVG-HRS-PER-DAY.
059700     PERFORM 2300-DETERMINE-PERIOD-LABEL.
059800 2000-EXIT.
059900     EXIT.
060000*****************************************************************
060100*  DEFAULT PERIOD IS THE CURRENT ISO WEEK (MONDAY-SUNDAY)        *
060200*  UNLESS THE PARM SUPPLIED EXPLICIT START/END DATES.            *
060300*****************************************************************
060400 2100-DETERMINE-PERIOD-RANGE.
060500     IF DASH-DATES-SUPPLIED
060600         MOVE DASH-START-DATE-PARM TO DASH-PERIOD-START
060700         MOVE DASH-END-DATE-PARM   TO DASH-PERIOD-END
060800     ELSE
060900         MOVE DASH-RUN-DATE-PARM TO DTE-RUN-DATE
061000         MOVE 2 TO DTE-FUNCTION-CODE
061100         CALL 'TSWKDATE' USING DTE-LINKAGE-AREA
061200         MOVE DTE-START-DATE TO DASH-PERIOD-START
061300         MOVE DTE-END-DATE   TO DASH-PERIOD-END.
061400 2100-EXIT.
061500     EXIT.
061600 2200-SUM-SUBJECT-WORKLOGS.
061700     IF WR-EMP-ID (WL-IX) = DASH-SUBJECT-EMP-ID
061800         ADD WR-HOURS (WL-IX) TO PERIOD-TOTAL-HOURS
061900         PERFORM 2210-TALLY-DAY-WORKED.
062000 2200-EXIT.
062100     EXIT.
062200 2210-TALLY-DAY-WORKED.
062300     MOVE 'N' TO WRK-CALC-SW.
062400     PERFORM 2211-CHECK-SAME-DAY
062500         VARYING WRK-SUB-2 FROM 1 BY 1
062600         UNTIL WRK-SUB-2 >= WL-IX OR WRK-CALC-SW = 'Y'.
062700     IF WRK-CALC-SW NOT = 'Y'
062800         ADD 1 TO PERIOD-DAYS-WORKED.
062900 2210-EXIT.
063000     EXIT.
063100 2211-CHECK-SAME-DAY.
063200     IF WR-EMP-ID (WRK-SUB-2) = DASH-SUBJECT-EMP-ID
063300        AND WR-WORK-DATE (WRK-SUB-2) = WR-WORK-DATE (WL-IX)
063400         MOVE 'Y' TO WRK-CALC-SW.
063500 2211-EXIT.
063600     EXIT.
063700*****************************************************************
063800*  PERIOD LABEL -- "THIS WEEK" / "THIS MONTH" / LITERAL RANGE.   *
063900*****************************************************************
064000 2300-DETERMINE-PERIOD-LABEL.
064100     MOVE DASH-RUN-DATE-PARM TO DTE-RUN-DATE.
064200     MOVE 2 TO DTE-FUNCTION-CODE.
064300     CALL 'TSWKDATE' USING DTE-LINKAGE-AREA.
064400     IF DASH-PERIOD-START = DTE-START-DATE
064500        AND DASH-PERIOD-END = DTE-END-DATE
064600         MOVE 'THIS WEEK' TO PERIOD-LABEL
064700     ELSE
064800         MOVE 3 TO DTE-FUNCTION-CODE
064900         CALL 'TSWKDATE' USING DTE-LINKAGE-AREA
065000         IF DASH-PERIOD-START = DTE-START-DATE
065100            AND DASH-PERIOD-END = DTE-END-DATE
065200             MOVE 'THIS MONTH' TO PERIOD-LABEL
065300         ELSE
065400             MOVE DASH-PERIOD-START TO LBL-START-LIT
065500             MOVE ' TO ' TO LBL-TO-LIT
065600             MOVE DASH-PERIOD-END TO LBL-END-LIT
065700             MOVE LABEL-SCRATCH-AREA TO PERIOD-LABEL.
065800 2300-EXIT.
065900     EXIT.
066000*****************************************************************
066100*  SECTION 2/3 -- WORKLOG-TYPE BREAKDOWN AND RECENT ENTRIES,     *
066200*  SUBJECT'S OWN WORKLOGS ONLY.  BREAKDOWN IS ORDERED BY HOURS   *
066300*  DESCENDING WHEN PRINTED (SEE 6000); RECENT IS THE LAST 5      *
066400*  ENTRIES BY WORK-DATE, KEPT AS A SMALL INSERTION-SORTED TABLE. *
066500*****************************************************************
066600 3000-TYPE-BREAKDOWN-AND-RECENT.
066700     MOVE ZERO TO TYPE-BREAKDOWN-COUNT.
066800     MOVE ZERO TO RECENT-COUNT.
066900     PERFORM 3100-PROCESS-ONE-SUBJECT-ENTRY
067000         VARYING WL-IX FROM 1 BY 1
067100         UNTIL WL-IX > WORKLOG-IN-RANGE-COUNT.
067200     PERFORM 3400-COMPUTE-BREAKDOWN-PCTS
067300         VARYING TB-IX FROM 1 BY 1
067400         UNTIL TB-IX > TYPE-BREAKDOWN-COUNT.
067500 3000-EXIT.
067600     EXIT.
067700 3100-PROCESS-ONE-SUBJECT-ENTRY.
067800     IF WR-EMP-ID (WL-IX) = DASH-SUBJECT-EMP-ID
067900         PERFORM 3200-ACCUMULATE-BREAKDOWN
068000         PERFORM 3300-INSERT-RECENT.
068100 3100-EXIT.
068200     EXIT.
068300 3200-ACCUMULATE-BREAKDOWN.
068400     MOVE 'N' TO WRK-CALC-SW.
068500     PERFORM 3210-FIND-BREAKDOWN-ROW
068600         VARYING TB-IX FROM 1 BY 1
068700         UNTIL TB-IX > TYPE-BREAKDOWN-COUNT OR WRK-CALC-SW = 'Y'.
068800     IF WRK-CALC-SW NOT = 'Y'
068900         ADD 1 TO TYPE-BREAKDOWN-COUNT
069000         SET TB-IX TO TYPE-BREAKDOWN-COUNT
069100         MOVE WR-TYPE-ID (WL-IX) TO TBD-TYPE-ID (TB-IX)
069200         MOVE ZERO TO TBD-HOURS (TB-IX).
069300     ADD WR-HOURS (WL-IX) TO TBD-HOURS (TB-IX).
069400 3200-EXIT.
069500     EXIT.
069600 3210-FIND-BREAKDOWN-ROW.
069700     IF TBD-TYPE-ID (TB-IX) = WR-TYPE-ID (WL-IX)
069800         MOVE 'Y' TO WRK-CALC-SW
069900         MOVE TB-IX TO WRK-SUB-1.
070000 3210-EXIT.
070100     EXIT.
070200 3300-INSERT-RECENT.
070300     IF RECENT-COUNT < 5
070400         ADD 1 TO RECENT-COUNT
070500         SET RC-IX TO RECENT-COUNT
070600         MOVE WR-WORK-DATE (WL-IX)    TO RCT-WORK-DATE (RC-IX)
070700         MOVE WR-TYPE-ID (WL-IX)      TO RCT-TYPE-ID (RC-IX)
070800         MOVE WR-HOURS (WL-IX)        TO RCT-HOURS (RC-IX)
070900         MOVE WR-DESCRIPTION (WL-IX)  TO RCT-DESCRIPTION (RC-IX)
071000         MOVE WR-PROJECT-NAME (WL-IX) TO RCT-PROJECT-NAME (RC-IX)
071100     ELSE
071200         SET RC-IX TO 1
071300         PERFORM 3310-FIND-OLDEST-RECENT
071400             VARYING RC-IX FROM 1 BY 1
071500             UNTIL RC-IX > 5
071600         IF RCT-WORK-DATE (WRK-SUB-2) < WR-WORK-DATE (WL-IX)
071700             MOVE WR-WORK-DATE (WL-IX)  TO RCT-WORK-DATE (WRK-SUB-2)
071800             MOVE WR-TYPE-ID (WL-IX)    TO RCT-TYPE-ID (WRK-SUB-2)
071900             MOVE WR-HOURS (WL-IX)      TO RCT-HOURS (WRK-SUB-2)
072000             MOVE WR-DESCRIPTION (WL-IX)
072100                                        TO RCT-DESCRIPTION (WRK-SUB-2)
072200             MOVE WR-PROJECT-NAME (WL-IX)
072300                                      TO RCT-PROJECT-NAME (WRK-SUB-2).
072400 3300-EXIT.
072500     EXIT.
072600 3310-FIND-OLDEST-RECENT.
072700     IF RC-IX = 1
072800         SET WRK-SUB-2 TO 1
072900     ELSE
073000         IF RCT-WORK-DATE (RC-IX) < RCT-WORK-DATE (WRK-SUB-2)
073100             SET WRK-SUB-2 TO RC-IX.
073200 3310-EXIT.
073300     EXIT.
073400 3400-COMPUTE-BREAKDOWN-PCTS.
073500     MOVE TBD-HOURS (TB-IX) TO CLC-TYPE-HOURS.
073600     MOVE PERIOD-TOTAL-HOURS TO CLC-TOTAL-HOURS.
073700     MOVE 1 TO CLC-CALC-CODE.
073800     CALL 'TSWKCALC' USING CLC-LINKAGE-AREA.
073900     MOVE CLC-RESULT-PCT TO TBD-PCT (TB-IX).
074000 3400-EXIT.
074100     EXIT.
074200*****************************************************************
074300*  SECTION 4 -- TEAM MEMBER SUMMARY, TEAM LEAD/DIRECTOR ONLY.    *
074400*  ONE ROW PER DIRECT REPORT OF THE SUBJECT.                     *
074500*****************************************************************
074600 4000-TEAM-SUMMARY.
074700     MOVE ZERO TO TEAM-MEMBER-COUNT.
074800     PERFORM 4100-BUILD-TEAM-ROW
074900         VARYING EMP-IX FROM 1 BY 1
075000         UNTIL EMP-IX > EMPLOYEE-COUNT.
075100     PERFORM 4300-COMPUTE-TEAM-UTILIZATION
075200         VARYING TM-IX FROM 1 BY 1
075300         UNTIL TM-IX > TEAM-MEMBER-COUNT.
075400 4000-EXIT.
075500     EXIT.
075600 4100-BUILD-TEAM-ROW.
075700     IF ET-TEAM-LEAD-ID (EMP-IX) = DASH-SUBJECT-EMP-ID
075800         ADD 1 TO TEAM-MEMBER-COUNT
075900         SET TM-IX TO TEAM-MEMBER-COUNT
076000         MOVE ET-EMP-ID (EMP-IX) TO TMT-EMP-ID (TM-IX)
076100         MOVE ZERO TO TMT-HOURS (TM-IX)
076200         MOVE ZERO TO TMT-DAYS-WORKED (TM-IX)
076300         PERFORM 4200-SUM-MEMBER-WORKLOGS
076400             VARYING WL-IX FROM 1 BY 1
076500             UNTIL WL-IX > WORKLOG-IN-RANGE-COUNT.
076600 4100-EXIT.
076700     EXIT.
076800 4200-SUM-MEMBER-WORKLOGS.
076900     IF WR-EMP-ID (WL-IX) = TMT-EMP-ID (TM-IX)
077000         ADD WR-HOURS (WL-IX) TO TMT-HOURS (TM-IX)
077010         MOVE 'N' TO WRK-CALC-SW
077020         PERFORM 4210-CHECK-SAME-MEMBER-DAY
077030             VARYING WRK-SUB-2 FROM 1 BY 1
077040             UNTIL WRK-SUB-2 >= WL-IX OR WRK-CALC-SW = 'Y'
077050         IF WRK-CALC-SW NOT = 'Y'
077100             ADD 1 TO TMT-DAYS-WORKED (TM-IX).
077200 4200-EXIT.
077300     EXIT.
077305*****************************************************************
077310*  WORKLOG'S UNIQUENESS KEY IS EMPLOYEE/DATE/TYPE, SO A MEMBER   *
077315*  WHO LOGS TWO WORKLOG TYPES ON THE SAME DAY MUST ONLY COUNT AS *
077320*  ONE DAY WORKED -- SAME DEDUP IDIOM AS 2210/2211 ABOVE, SCOPED *
077325*  TO THE TEAM MEMBER RATHER THAN THE REPORT SUBJECT.            *
077330*****************************************************************
077350 4210-CHECK-SAME-MEMBER-DAY.
077360     IF WR-EMP-ID (WRK-SUB-2) = TMT-EMP-ID (TM-IX)
077370        AND WR-WORK-DATE (WRK-SUB-2) = WR-WORK-DATE (WL-IX)
077380         MOVE 'Y' TO WRK-CALC-SW.
077390 4210-EXIT.
077395     EXIT.
077400 4300-COMPUTE-TEAM-UTILIZATION.
077500     MOVE TMT-HOURS (TM-IX) TO CLC-TOTAL-HOURS.
077600     COMPUTE CLC-EXPECTED-HOURS =
077700         PERIOD-WORKING-DAYS * 8.
077800     MOVE 2 TO CLC-CALC-CODE.
077900     CALL 'TSWKCALC' USING CLC-LINKAGE-AREA.
078000     MOVE CLC-RESULT-PCT TO TMT-UTIL-PCT (TM-IX).
078100 4300-EXIT.
078200     EXIT.
078300*****************************************************************
078400*  SECTION 5/6/7 -- DIRECTOR-ONLY DEPARTMENT ROLL-UP.  BUILDS    *
078500*  THE TEAM-LEAD TABLE, THE DEPARTMENT WORKLOG-TYPE BREAKDOWN,   *
078600*  AND THE DEPARTMENT STATISTICS FOOTER.  THE DEPARTMENT TOTAL   *
078700*  HOURS USED THROUGHOUT IS THE WORKLOG-TYPE BREAKDOWN TOTAL --  *
078800*  SEE PR-00530 IN THE MODIFICATION LOG.                         *
078900*****************************************************************
079000 5000-DEPARTMENT-ROLLUP.
079100     MOVE ZERO TO TEAMLEAD-COUNT.
079200     MOVE ZERO TO DEPARTMENT-TOTAL-HOURS.
079300     PERFORM 5100-BUILD-TEAMLEAD-ROW
079400         VARYING EMP-IX FROM 1 BY 1
079500         UNTIL EMP-IX > EMPLOYEE-COUNT.
079600     PERFORM 5300-FIND-BEST-WORST-TEAM
079700         VARYING TL-IX FROM 1 BY 1
079800         UNTIL TL-IX > TEAMLEAD-COUNT.
079900     IF TEAMLEAD-COUNT > 0
080000         MOVE TLT-UTIL-PCT (BEST-TEAM-IX)  TO WRK-SUB-1
080100         COMPUTE UTILIZATION-GAP =
080200             TLT-UTIL-PCT (BEST-TEAM-IX) - TLT-UTIL-PCT (WORST-TEAM-IX).
080300     PERFORM 5400-DEPARTMENT-TYPE-BREAKDOWN.
080400     PERFORM 5500-DEPARTMENT-STATISTICS.
080500 5000-EXIT.
080600     EXIT.
080700 5100-BUILD-TEAMLEAD-ROW.
080800     IF ET-ROLE (EMP-IX) = 'TEAM_LEAD'
080900        AND ET-DEPT-ID (EMP-IX) = ET-DEPT-ID (SUBJECT-IX)
081000         ADD 1 TO TEAMLEAD-COUNT
081100         SET TL-IX TO TEAMLEAD-COUNT
081200         MOVE ET-EMP-ID (EMP-IX) TO TLT-EMP-ID (TL-IX)
081300         MOVE ZERO TO TLT-TEAM-SIZE (TL-IX)
081400         MOVE ZERO TO TLT-TEAM-HOURS (TL-IX)
081500         PERFORM 5200-SUM-TEAMLEAD-AND-MEMBERS
081600             VARYING WRK-SUB-2 FROM 1 BY 1
081700             UNTIL WRK-SUB-2 > EMPLOYEE-COUNT.
081800 5100-EXIT.
081900     EXIT.
082000 5200-SUM-TEAMLEAD-AND-MEMBERS.
082100     IF ET-EMP-ID (WRK-SUB-2) = TLT-EMP-ID (TL-IX)
082200        OR ET-TEAM-LEAD-ID (WRK-SUB-2) = TLT-EMP-ID (TL-IX)
082300         ADD 1 TO TLT-TEAM-SIZE (TL-IX)
082400         PERFORM 5210-SUM-ONE-MEMBER-HOURS
082500             VARYING WL-IX FROM 1 BY 1
082600             UNTIL WL-IX > WORKLOG-IN-RANGE-COUNT.
082700 5200-EXIT.
082800     EXIT.
082900 5210-SUM-ONE-MEMBER-HOURS.
083000     IF WR-EMP-ID (WL-IX) = ET-EMP-ID (WRK-SUB-2)
083100         ADD WR-HOURS (WL-IX) TO TLT-TEAM-HOURS (TL-IX).
083200 5210-EXIT.
083300     EXIT.
083400 5300-FIND-BEST-WORST-TEAM.
083500     MOVE TLT-TEAM-HOURS (TL-IX) TO CLC-TOTAL-HOURS.
083600     COMPUTE CLC-EXPECTED-HOURS =
083700         TLT-TEAM-SIZE (TL-IX) * PERIOD-WORKING-DAYS * 8.
083800     MOVE 2 TO CLC-CALC-CODE.
083900     CALL 'TSWKCALC' USING CLC-LINKAGE-AREA.
084000     MOVE CLC-RESULT-PCT TO TLT-UTIL-PCT (TL-IX).
084100     IF TL-IX = 1
084200         MOVE 1 TO BEST-TEAM-IX
084300         MOVE 1 TO WORST-TEAM-IX
084400     ELSE
084500         IF TLT-UTIL-PCT (TL-IX) > TLT-UTIL-PCT (BEST-TEAM-IX)
084600             SET BEST-TEAM-IX TO TL-IX
084700         ELSE
084800             IF TLT-UTIL-PCT (TL-IX) < TLT-UTIL-PCT (WORST-TEAM-IX)
084900                 SET WORST-TEAM-IX TO TL-IX.
085000 5300-EXIT.
085100     EXIT.
085200 5400-DEPARTMENT-TYPE-BREAKDOWN.
085300     MOVE ZERO TO TYPE-BREAKDOWN-COUNT.
085400     PERFORM 5410-ACCUMULATE-DEPT-ENTRY
085500         VARYING WL-IX FROM 1 BY 1
085600         UNTIL WL-IX > WORKLOG-IN-RANGE-COUNT.
085700     MOVE ZERO TO DEPARTMENT-TOTAL-HOURS.
085800     PERFORM 5420-SUM-DEPT-TOTAL
085900         VARYING TB-IX FROM 1 BY 1
086000         UNTIL TB-IX > TYPE-BREAKDOWN-COUNT.
086100     PERFORM 5430-COMPUTE-DEPT-PCT
086200         VARYING TB-IX FROM 1 BY 1
086300         UNTIL TB-IX > TYPE-BREAKDOWN-COUNT.
086400 5400-EXIT.
086500     EXIT.
086600 5410-ACCUMULATE-DEPT-ENTRY.
086700     MOVE 'N' TO WRK-CALC-SW.
086800     SET EMP-IX TO 1.
086900     SEARCH EMPLOYEE-ENTRY
087000         AT END
087100             CONTINUE
087200         WHEN ET-EMP-ID (EMP-IX) = WR-EMP-ID (WL-IX)
087300             IF ET-DEPT-ID (EMP-IX) = ET-DEPT-ID (SUBJECT-IX)
087400                 PERFORM 5411-ADD-TO-DEPT-BREAKDOWN.
087500 5410-EXIT.
087600     EXIT.
087700 5411-ADD-TO-DEPT-BREAKDOWN.
087800     MOVE 'N' TO WRK-CALC-SW.
087900     PERFORM 5412-FIND-DEPT-BREAKDOWN-ROW
088000         VARYING TB-IX FROM 1 BY 1
088100         UNTIL TB-IX > TYPE-BREAKDOWN-COUNT OR WRK-CALC-SW = 'Y'.
088200     IF WRK-CALC-SW NOT = 'Y'
088300         ADD 1 TO TYPE-BREAKDOWN-COUNT
088400         SET TB-IX TO TYPE-BREAKDOWN-COUNT
088500         MOVE WR-TYPE-ID (WL-IX) TO TBD-TYPE-ID (TB-IX)
088600         MOVE ZERO TO TBD-HOURS (TB-IX).
088700     ADD WR-HOURS (WL-IX) TO TBD-HOURS (TB-IX).
088800 5411-EXIT.
088900     EXIT.
089000 5412-FIND-DEPT-BREAKDOWN-ROW.
089100     IF TBD-TYPE-ID (TB-IX) = WR-TYPE-ID (WL-IX)
089200         MOVE 'Y' TO WRK-CALC-SW.
089300 5412-EXIT.
089400     EXIT.
089500 5420-SUM-DEPT-TOTAL.
089600     ADD TBD-HOURS (TB-IX) TO DEPARTMENT-TOTAL-HOURS.
089700 5420-EXIT.
089800     EXIT.
089900 5430-COMPUTE-DEPT-PCT.
090000     MOVE TBD-HOURS (TB-IX) TO CLC-TYPE-HOURS.
090100     MOVE DEPARTMENT-TOTAL-HOURS TO CLC-TOTAL-HOURS.
090200     MOVE 1 TO CLC-CALC-CODE.
090300     CALL 'TSWKCALC' USING CLC-LINKAGE-AREA.
090400     MOVE CLC-RESULT-PCT TO TBD-PCT (TB-IX).
090500 5430-EXIT.
090600     EXIT.
090700 5500-DEPARTMENT-STATISTICS.
090800     MOVE ZERO TO DEPARTMENT-TOTAL-EMPLOYEES.
090900     MOVE ZERO TO DEPARTMENT-TOTAL-TEAMLEADS.
091000     MOVE ZERO TO DEPARTMENT-EMPS-WITH-LOGS.
091100     PERFORM 5510-TALLY-ONE-EMPLOYEE
091200         VARYING EMP-IX FROM 1 BY 1
091300         UNTIL EMP-IX > EMPLOYEE-COUNT.
091400     MOVE DEPARTMENT-TOTAL-HOURS TO CLC-TOTAL-HOURS.
091500     COMPUTE CLC-EXPECTED-HOURS =
091600         DEPARTMENT-TOTAL-EMPLOYEES * PERIOD-WORKING-DAYS * 8.
091700     MOVE 2 TO CLC-CALC-CODE.
091800     CALL 'TSWKCALC' USING CLC-LINKAGE-AREA.
091900     MOVE CLC-RESULT-PCT TO DEPARTMENT-UTIL-PCT.
092000     MOVE DEPARTMENT-EMPS-WITH-LOGS TO CLC-TYPE-HOURS.
092100     MOVE DEPARTMENT-TOTAL-EMPLOYEES TO CLC-TOTAL-HOURS.
092200     MOVE 1 TO CLC-CALC-CODE.
092300     CALL 'TSWKCALC' USING CLC-LINKAGE-AREA.
092400     MOVE CLC-RESULT-PCT TO DEPARTMENT-COMPLIANCE-PCT.
092500 5500-EXIT.
092600     EXIT.
092700 5510-TALLY-ONE-EMPLOYEE.
092800     IF ET-DEPT-ID (EMP-IX) = ET-DEPT-ID (SUBJECT-IX)
092900        AND ET-EMP-ID (EMP-IX) NOT = DASH-SUBJECT-EMP-ID
093000         ADD 1 TO DEPARTMENT-TOTAL-EMPLOYEES
093100         IF ET-ROLE (EMP-IX) = 'TEAM_LEAD'
093200             ADD 1 TO DEPARTMENT-TOTAL-TEAMLEADS
093300         PERFORM 5520-CHECK-EMP-HAS-LOGS.
093400 5510-EXIT.
093500     EXIT.
093600 5520-CHECK-EMP-HAS-LOGS.
093700     MOVE 'N' TO WRK-CALC-SW.
093800     PERFORM 5521-CHECK-ONE-WORKLOG
093900         VARYING WL-IX FROM 1 BY 1
094000         UNTIL WL-IX > WORKLOG-IN-RANGE-COUNT OR WRK-CALC-SW = 'Y'.
094100     IF WRK-CALC-SW = 'Y'
094200         ADD 1 TO DEPARTMENT-EMPS-WITH-LOGS.
094300 5520-EXIT.
094400     EXIT.
094500 5521-CHECK-ONE-WORKLOG.
094600     IF WR-EMP-ID (WL-IX) = ET-EMP-ID (EMP-IX)
094700         MOVE 'Y' TO WRK-CALC-SW.
094800 5521-EXIT.
094900     EXIT.
095000*****************************************************************
095100*  6000 PRINTS THE FULL DASHBOARD REPORT, SECTIONS 1 THROUGH 7  *
095200*  AS APPLICABLE TO THE SUBJECT'S ROLE.                          *
095300*****************************************************************
095400 6000-PRINT-DASHBOARD-REPORT.
095500     MOVE SPACES TO RPT-HEADER-1.
095600     STRING ET-FIRST-NAME (SUBJECT-IX) DELIMITED BY '  '
095700            ' ' DELIMITED BY SIZE
095800            ET-LAST-NAME (SUBJECT-IX) DELIMITED BY '  '
095900            INTO RH-NAME.
096000     PERFORM 6010-LOOKUP-ROLE-DISPLAY.
096100     MOVE DT-NAME (SUBJECT-DEPT-IX) TO RH-DEPT.
096200     MOVE PERIOD-LABEL TO RH-PERIOD.
096300     WRITE REPORT-RECORD FROM RPT-HEADER-1.
096400     WRITE REPORT-RECORD FROM RPT-HEADER-2.
096500     WRITE REPORT-RECORD FROM BLANK-LINE.
096600     WRITE REPORT-RECORD FROM RPT-SEC1-HDR.
096700     MOVE PERIOD-TOTAL-HOURS     TO RS1-HOURS.
096800     MOVE PERIOD-FTE-DAYS        TO RS1-DAYS.
096900     MOVE PERIOD-DAYS-WORKED     TO RS1-WORKED.
097000     MOVE PERIOD-AVG-HRS-PER-DAY TO RS1-AVG.
097100     WRITE REPORT-RECORD FROM RPT-SEC1-DTL.
097200     WRITE REPORT-RECORD FROM BLANK-LINE.
097300     WRITE REPORT-RECORD FROM RPT-SEC2-HDR.
097400     PERFORM 6020-PRINT-ONE-BREAKDOWN-ROW
097500         VARYING TB-IX FROM 1 BY 1
097600         UNTIL TB-IX > TYPE-BREAKDOWN-COUNT.
097700     WRITE REPORT-RECORD FROM BLANK-LINE.
097800     WRITE REPORT-RECORD FROM RPT-SEC3-HDR.
097900     PERFORM 6030-PRINT-ONE-RECENT-ROW
098000         VARYING RC-IX FROM 1 BY 1
098100         UNTIL RC-IX > RECENT-COUNT.
098200     IF REQUESTER-ROLE = 'TEAM_LEAD' OR REQUESTER-ROLE = 'DIRECTOR'
098300         WRITE REPORT-RECORD FROM BLANK-LINE
098400         WRITE REPORT-RECORD FROM RPT-SEC4-HDR
098500         PERFORM 6040-PRINT-ONE-TEAM-ROW
098600             VARYING TM-IX FROM 1 BY 1
098700             UNTIL TM-IX > TEAM-MEMBER-COUNT
098800         PERFORM 6050-PRINT-TEAM-TOTALS.
098900     IF REQUESTER-ROLE = 'DIRECTOR'
099000         WRITE REPORT-RECORD FROM BLANK-LINE
099100         WRITE REPORT-RECORD FROM RPT-SEC5-HDR
099200         PERFORM 6060-PRINT-ONE-TEAMLEAD-ROW
099300             VARYING TL-IX FROM 1 BY 1
099400             UNTIL TL-IX > TEAMLEAD-COUNT
099500         PERFORM 6070-PRINT-TEAMLEAD-TOTALS
099600         WRITE REPORT-RECORD FROM BLANK-LINE
099700         WRITE REPORT-RECORD FROM RPT-SEC6-HDR
099800         PERFORM 6080-PRINT-ONE-DEPT-TYPE-ROW
099900             VARYING TB-IX FROM 1 BY 1
100000             UNTIL TB-IX > TYPE-BREAKDOWN-COUNT
100100         MOVE DEPARTMENT-TOTAL-HOURS TO RS6T-HOURS
100200         WRITE REPORT-RECORD FROM RPT-SEC6-TOT
100300         WRITE REPORT-RECORD FROM BLANK-LINE
100400         WRITE REPORT-RECORD FROM RPT-SEC7-HDR
100500         MOVE DEPARTMENT-TOTAL-EMPLOYEES TO RS7-EMPS
100600         MOVE DEPARTMENT-TOTAL-TEAMLEADS TO RS7-LEADS
100700         MOVE DEPARTMENT-TOTAL-HOURS     TO RS7-HOURS
100800         MOVE DEPARTMENT-UTIL-PCT        TO RS7-UTIL
100900         MOVE DEPARTMENT-EMPS-WITH-LOGS  TO RS7-WLOGS
101000         MOVE DEPARTMENT-COMPLIANCE-PCT  TO RS7-COMPL
101100         WRITE REPORT-RECORD FROM RPT-SEC7-DTL.
101200 6000-EXIT.
101300     EXIT.
101400 6010-LOOKUP-ROLE-DISPLAY.
101500     SET RDT-IX TO 1.
101600     SEARCH ROLE-DISPLAY-ROW
101700         AT END
101800             MOVE REQUESTER-ROLE TO RH-ROLE
101900         WHEN ROLE-STORAGE-CODE (RDT-IX) = REQUESTER-ROLE
102000             MOVE ROLE-DISPLAY-NAME (RDT-IX) TO RH-ROLE.
102100 6010-EXIT.
102200     EXIT.
102300 6020-PRINT-ONE-BREAKDOWN-ROW.
102400     PERFORM 6090-LOOKUP-WORKTYPE-NAME.
102500     MOVE WTT-NAME (WTT-IX) TO RS2-TYPE.
102600     MOVE TBD-HOURS (TB-IX) TO RS2-HOURS.
102700     MOVE TBD-PCT (TB-IX)   TO RS2-PCT.
102800     WRITE REPORT-RECORD FROM RPT-SEC2-DTL.
102900 6020-EXIT.
103000     EXIT.
103100 6030-PRINT-ONE-RECENT-ROW.
103200     SET WTT-IX TO 1.
103300     SEARCH WORKTYPE-ENTRY
103400         AT END
103500             CONTINUE
103600         WHEN WTT-ID (WTT-IX) = RCT-TYPE-ID (RC-IX)
103700             CONTINUE.
103800     MOVE RCT-WORK-DATE (RC-IX)    TO RS3-DATE.
103900     MOVE WTT-NAME (WTT-IX)        TO RS3-TYPE.
104000     MOVE RCT-HOURS (RC-IX)        TO RS3-HOURS.
104100     MOVE RCT-PROJECT-NAME (RC-IX) TO RS3-PROJ.
104200     MOVE RCT-DESCRIPTION (RC-IX)  TO RS3-DESC.
104300     WRITE REPORT-RECORD FROM RPT-SEC3-DTL.
104400 6030-EXIT.
104500     EXIT.
104600 6040-PRINT-ONE-TEAM-ROW.
104700     SET EMP-IX TO 1.
104800     SEARCH EMPLOYEE-ENTRY
104900         AT END
105000             CONTINUE
105100         WHEN ET-EMP-ID (EMP-IX) = TMT-EMP-ID (TM-IX)
105200             CONTINUE.
105300     STRING ET-FIRST-NAME (EMP-IX) DELIMITED BY '  '
105400            ' ' DELIMITED BY SIZE
105500            ET-LAST-NAME (EMP-IX) DELIMITED BY '  '
105600            INTO RS4-NAME.
105700     SET GRD-IX TO 1.
105800     SEARCH GRADE-ENTRY
105900         AT END
106000             MOVE SPACES TO RS4-GRADE
106100         WHEN GT-GRADE-ID (GRD-IX) = ET-GRADE-ID (EMP-IX)
106200             MOVE GT-TITLE (GRD-IX) TO RS4-GRADE.
106300     MOVE TMT-HOURS (TM-IX)       TO RS4-HOURS.
106400     MOVE TMT-DAYS-WORKED (TM-IX) TO RS4-DAYS.
106500     MOVE TMT-UTIL-PCT (TM-IX)    TO RS4-UTIL.
106600     WRITE REPORT-RECORD FROM RPT-SEC4-DTL.
106700 6040-EXIT.
106800     EXIT.
106900 6050-PRINT-TEAM-TOTALS.
107000     MOVE ZERO TO WRK-TEAM-SIZE.
107100     MOVE ZERO TO PERIOD-TOTAL-HOURS.
107200     PERFORM 6051-ADD-ONE-MEMBER-TOTAL
107300         VARYING TM-IX FROM 1 BY 1
107400         UNTIL TM-IX > TEAM-MEMBER-COUNT.
107500     MOVE TEAM-MEMBER-COUNT TO RS4T-SIZE.
107600     IF TEAM-MEMBER-COUNT > 0
107700         COMPUTE RS4T-AVG = PERIOD-TOTAL-HOURS / TEAM-MEMBER-COUNT.
107800     MOVE PERIOD-TOTAL-HOURS TO CLC-TOTAL-HOURS.
107900     COMPUTE CLC-EXPECTED-HOURS =
108000         TEAM-MEMBER-COUNT * PERIOD-WORKING-DAYS * 8.
108100     MOVE 2 TO CLC-CALC-CODE.
108200     CALL 'TSWKCALC' USING CLC-LINKAGE-AREA.
108300     MOVE CLC-RESULT-PCT TO RS4T-UTIL.
108400     WRITE REPORT-RECORD FROM RPT-SEC4-TOT.
108500 6050-EXIT.
108600     EXIT.
108700 6051-ADD-ONE-MEMBER-TOTAL.
108800     ADD TMT-HOURS (TM-IX) TO PERIOD-TOTAL-HOURS.
108900 6051-EXIT.
109000     EXIT.
109100 6060-PRINT-ONE-TEAMLEAD-ROW.
109200     SET EMP-IX TO 1.
109300     SEARCH EMPLOYEE-ENTRY
109400         AT END
109500             CONTINUE
109600         WHEN ET-EMP-ID (EMP-IX) = TLT-EMP-ID (TL-IX)
109700             CONTINUE.
109800     STRING ET-FIRST-NAME (EMP-IX) DELIMITED BY '  '
109900            ' ' DELIMITED BY SIZE
110000            ET-LAST-NAME (EMP-IX) DELIMITED BY '  '
110100            INTO RS5-NAME.
110200     MOVE TLT-TEAM-SIZE (TL-IX)   TO RS5-SIZE.
110300     MOVE TLT-TEAM-HOURS (TL-IX)  TO RS5-HOURS.
110400     MOVE TLT-UTIL-PCT (TL-IX)    TO RS5-UTIL.
110500     WRITE REPORT-RECORD FROM RPT-SEC5-DTL.
110600 6060-EXIT.
110700     EXIT.
110800 6070-PRINT-TEAMLEAD-TOTALS.
110900     IF TEAMLEAD-COUNT > 0
111000         SET EMP-IX TO 1
111100         SEARCH EMPLOYEE-ENTRY
111200             AT END
111300                 CONTINUE
111400             WHEN ET-EMP-ID (EMP-IX) = TLT-EMP-ID (BEST-TEAM-IX)
111500                 MOVE ET-LAST-NAME (EMP-IX) TO RS5T-BEST
111600         SET EMP-IX TO 1
111700         SEARCH EMPLOYEE-ENTRY
111800             AT END
111900                 CONTINUE
112000             WHEN ET-EMP-ID (EMP-IX) = TLT-EMP-ID (WORST-TEAM-IX)
112100                 MOVE ET-LAST-NAME (EMP-IX) TO RS5T-WORST
112200         MOVE UTILIZATION-GAP TO RS5T-GAP
112300         WRITE REPORT-RECORD FROM RPT-SEC5-TOT.
112400 6070-EXIT.
112500     EXIT.
112600 6080-PRINT-ONE-DEPT-TYPE-ROW.
112700     PERFORM 6090-LOOKUP-WORKTYPE-NAME.
112800     MOVE WTT-NAME (WTT-IX) TO RS6-TYPE.
112900     MOVE TBD-HOURS (TB-IX) TO RS6-HOURS.
113000     MOVE TBD-PCT (TB-IX)   TO RS6-PCT.
113100     WRITE REPORT-RECORD FROM RPT-SEC6-DTL.
113200 6080-EXIT.
113300     EXIT.
113400 6090-LOOKUP-WORKTYPE-NAME.
113500     SET WTT-IX TO 1.
113600     SEARCH WORKTYPE-ENTRY
113700         AT END
113800             CONTINUE
113900         WHEN WTT-ID (WTT-IX) = TBD-TYPE-ID (TB-IX)
114000             CONTINUE.
114100 6090-EXIT.
114200     EXIT.
114300*****************************************************************
114400*  MODE 2 -- QUICK STATS.  WEEK HOURS, TODAY HOURS, REMAINING    *
114500*  WEEK HOURS AGAINST A 40 HOUR WEEK, WHETHER THE SUBJECT HAS    *
114600*  ALREADY LOGGED SOMETHING TODAY, AND -- FOR A TEAM LEAD OR     *
114610*  DIRECTOR -- THEIR ROLE-SPECIFIC TEAM SIZE AND HOW MANY OF     *
114620*  THAT TEAM HAVE ALREADY LOGGED A WORKLOG TODAY.                *
114700*  01/22/1999  SAR  PR-00461   ADDED TEAM SIZE / TEAM-LOGGED-    *
114710*                              TODAY COUNTS FOR LEADS/DIRECTORS. *
114720*****************************************************************
114800 6100-QUICK-STATS.
114900     MOVE ZERO TO WEEK-HOURS.
115000     MOVE ZERO TO TODAY-HOURS.
115100     MOVE 'N' TO HAS-LOGS-TODAY-SW.
115200     PERFORM 6110-ACCUMULATE-QUICK-STATS
115300         VARYING WL-IX FROM 1 BY 1
115400         UNTIL WL-IX > WORKLOG-IN-RANGE-COUNT.
115500     COMPUTE REMAINING-WEEK-HOURS = 40 - WEEK-HOURS.
115600     IF REMAINING-WEEK-HOURS < 0
115700         MOVE ZERO TO REMAINING-WEEK-HOURS.
115710     MOVE ZERO TO WRK-TEAM-SIZE.
115720     MOVE ZERO TO TODAY-TEAM-LOG-COUNT.
115730     IF REQUESTER-ROLE = 'TEAM_LEAD' OR REQUESTER-ROLE = 'DIRECTOR'
115740         PERFORM 6120-SCAN-TEAM-MEMBER
115750             VARYING EMP-IX FROM 1 BY 1
115760             UNTIL EMP-IX > EMPLOYEE-COUNT.
115800 6100-EXIT.
115900     EXIT.
116000 6110-ACCUMULATE-QUICK-STATS.
116100     IF WR-EMP-ID (WL-IX) = DASH-SUBJECT-EMP-ID
116200         ADD WR-HOURS (WL-IX) TO WEEK-HOURS
116300         IF WR-WORK-DATE (WL-IX) = DASH-RUN-DATE-PARM
116400             ADD WR-HOURS (WL-IX) TO TODAY-HOURS
116500             MOVE 'Y' TO HAS-LOGS-TODAY-SW.
116600 6110-EXIT.
116620     EXIT.
116640*****************************************************************
116660*  A TEAM LEAD'S TEAM IS THEIR DIRECT REPORTS.  A DIRECTOR'S      *
116680*  TEAM IS EVERY ACTIVE EMPLOYEE IN THEIR OWN DEPARTMENT, OTHER   *
116700*  THAN THE DIRECTOR THEMSELF.                                   *
116720*****************************************************************
116740 6120-SCAN-TEAM-MEMBER.
116760     MOVE 'N' TO WRK-CALC-SW.
116780     IF REQUESTER-ROLE = 'TEAM_LEAD'
116800         IF ET-TEAM-LEAD-ID (EMP-IX) = DASH-SUBJECT-EMP-ID
116820             MOVE 'Y' TO WRK-CALC-SW
116840     ELSE
116860         IF ET-DEPT-ID (EMP-IX) = ET-DEPT-ID (SUBJECT-IX)
116880            AND ET-IS-ACTIVE (EMP-IX) = 'Y'
116900            AND ET-EMP-ID (EMP-IX) NOT = DASH-SUBJECT-EMP-ID
116920             MOVE 'Y' TO WRK-CALC-SW.
116940     IF WRK-CALC-SW = 'Y'
116960         ADD 1 TO WRK-TEAM-SIZE
116980         PERFORM 6130-CHECK-MEMBER-LOGGED-TODAY.
117000 6120-EXIT.
117020     EXIT.
117040 6130-CHECK-MEMBER-LOGGED-TODAY.
117060     MOVE 'N' TO WRK-CALC-SW.
117080     PERFORM 6140-CHECK-ONE-RANGE-ROW
117100         VARYING WRK-SUB-2 FROM 1 BY 1
117120         UNTIL WRK-SUB-2 > WORKLOG-IN-RANGE-COUNT OR WRK-CALC-SW = 'Y'.
117140     IF WRK-CALC-SW = 'Y'
117160         ADD 1 TO TODAY-TEAM-LOG-COUNT.
117180 6130-EXIT.
117200     EXIT.
117220 6140-CHECK-ONE-RANGE-ROW.
117240     IF WR-EMP-ID (WRK-SUB-2) = ET-EMP-ID (EMP-IX)
117260        AND WR-WORK-DATE (WRK-SUB-2) = DASH-RUN-DATE-PARM
117280         MOVE 'Y' TO WRK-CALC-SW.
117300 6140-EXIT.
117320     EXIT.
117340 6200-PRINT-QUICK-STATS.
117360     MOVE WEEK-HOURS           TO RQ-WEEK.
117380     MOVE TODAY-HOURS          TO RQ-TODAY.
117400     MOVE REMAINING-WEEK-HOURS TO RQ-REMAIN.
117420     IF HAS-LOGGED-TODAY
117440         MOVE 'YES' TO RQ-LOGGED
117460     ELSE
117480         MOVE 'NO ' TO RQ-LOGGED.
117500     MOVE WRK-TEAM-SIZE        TO RQ-TEAM-SIZE.
117520     MOVE TODAY-TEAM-LOG-COUNT TO RQ-TEAM-LOGGED.
117540     WRITE REPORT-RECORD FROM RPT-QSTATS-DTL.
117560 6200-EXIT.
117580     EXIT.
117900*****************************************************************
118000*  MODE 3 -- ALL DEPARTMENTS WITH HEADCOUNT STATISTICS.          *
118100*****************************************************************
118200 7000-ALL-DEPTS-WITH-STATS.
118300     PERFORM 7010-PRINT-ONE-DEPT-ROW
118400         VARYING DEPT-IX FROM 1 BY 1
118500         UNTIL DEPT-IX > DEPARTMENT-COUNT.
118600 7000-EXIT.
118700     EXIT.
118800 7010-PRINT-ONE-DEPT-ROW.
118900     MOVE ZERO TO DEPARTMENT-TOTAL-EMPLOYEES.
119000     PERFORM 7020-COUNT-DEPT-EMPLOYEE
119100         VARYING EMP-IX FROM 1 BY 1
119200         UNTIL EMP-IX > EMPLOYEE-COUNT.
119300     MOVE DT-DEPT-ID (DEPT-IX) TO RD-ID.
119400     MOVE DT-NAME (DEPT-IX)    TO RD-NAME.
119500     MOVE DT-CODE (DEPT-IX)    TO RD-CODE.
119600     SET EMP-IX TO 1.
119700     MOVE SPACES TO RD-DIR.
119800     SEARCH EMPLOYEE-ENTRY
119900         AT END
120000             CONTINUE
120100         WHEN ET-EMP-ID (EMP-IX) = DT-DIRECTOR-ID (DEPT-IX)
120200             MOVE ET-LAST-NAME (EMP-IX) TO RD-DIR.
120300     MOVE DEPARTMENT-TOTAL-EMPLOYEES TO RD-EMPS.
120400     WRITE REPORT-RECORD FROM RPT-DEPT-DTL.
120500 7010-EXIT.
120600     EXIT.
120700 7020-COUNT-DEPT-EMPLOYEE.
120800     IF ET-DEPT-ID (EMP-IX) = DT-DEPT-ID (DEPT-IX)
120900         ADD 1 TO DEPARTMENT-TOTAL-EMPLOYEES.
121000 7020-EXIT.
121100     EXIT.
121200*****************************************************************
121300*  MODE 4 -- ONE DEPARTMENT'S HIERARCHY, DIRECTOR DOWN THROUGH   *
121400*  EACH TEAM LEAD'S MEMBER LIST.                                  *
121500*****************************************************************
121600 7100-DEPARTMENT-HIERARCHY.
121700     SET DEPT-IX TO 1.
121800     SEARCH DEPARTMENT-ENTRY
121900         AT END
122000             CONTINUE
122100         WHEN DT-DEPT-ID (DEPT-IX) = DASH-DEPT-ID-PARM
122200             CONTINUE.
122300     PERFORM 7110-PRINT-ONE-TEAMLEAD-HIER
122400         VARYING EMP-IX FROM 1 BY 1
122500         UNTIL EMP-IX > EMPLOYEE-COUNT.
122600 7100-EXIT.
122700     EXIT.
122800 7110-PRINT-ONE-TEAMLEAD-HIER.
122900     IF ET-ROLE (EMP-IX) = 'TEAM_LEAD'
123000        AND ET-DEPT-ID (EMP-IX) = DASH-DEPT-ID-PARM
123100         STRING ET-FIRST-NAME (EMP-IX) DELIMITED BY '  '
123200                ' ' DELIMITED BY SIZE
123300                ET-LAST-NAME (EMP-IX) DELIMITED BY '  '
123400                INTO RH-LEAD
123500         MOVE ZERO TO WRK-TEAM-SIZE
123600         PERFORM 7120-PRINT-ONE-MEMBER-HIER
123700             VARYING WRK-SUB-2 FROM 1 BY 1
123800             UNTIL WRK-SUB-2 > EMPLOYEE-COUNT.
123900 7110-EXIT.
124000     EXIT.
124100 7120-PRINT-ONE-MEMBER-HIER.
124200     IF ET-TEAM-LEAD-ID (WRK-SUB-2) = ET-EMP-ID (EMP-IX)
124300         ADD 1 TO WRK-TEAM-SIZE
124400         STRING ET-FIRST-NAME (WRK-SUB-2) DELIMITED BY '  '
124500                ' ' DELIMITED BY SIZE
124600                ET-LAST-NAME (WRK-SUB-2) DELIMITED BY '  '
124700                INTO RH-MEMBER
124900         MOVE WRK-TEAM-SIZE TO RH-SIZE
125000         WRITE REPORT-RECORD FROM RPT-HIER-DTL.
125100 7120-EXIT.
125200     EXIT.
125300*****************************************************************
125400*  MODE 5 -- ONE DEPARTMENT'S SUMMARY DETAILS.                   *
125500*****************************************************************
125600 7200-DEPARTMENT-DETAILS.
125700     SET DEPT-IX TO 1.
125800     SEARCH DEPARTMENT-ENTRY
125900         AT END
126000             CONTINUE
126100         WHEN DT-DEPT-ID (DEPT-IX) = DASH-DEPT-ID-PARM
126200             CONTINUE.
126300     MOVE ZERO TO DEPARTMENT-TOTAL-EMPLOYEES.
126400     MOVE ZERO TO DEPARTMENT-TOTAL-TEAMLEADS.
126500     PERFORM 7210-TALLY-DETAIL-EMPLOYEE
126600         VARYING EMP-IX FROM 1 BY 1
126700         UNTIL EMP-IX > EMPLOYEE-COUNT.
126800     MOVE DT-DEPT-ID (DEPT-IX) TO RD-ID.
126900     MOVE DT-NAME (DEPT-IX)    TO RD-NAME.
127000     MOVE DT-CODE (DEPT-IX)    TO RD-CODE.
127100     MOVE DEPARTMENT-TOTAL-EMPLOYEES TO RD-EMPS.
127200     WRITE REPORT-RECORD FROM RPT-DEPT-DTL.
127300 7200-EXIT.
127400     EXIT.
127500 7210-TALLY-DETAIL-EMPLOYEE.
127600     IF ET-DEPT-ID (EMP-IX) = DT-DEPT-ID (DEPT-IX)
127700        AND ET-IS-ACTIVE (EMP-IX) = 'Y'
127800        AND ET-EMP-ID (EMP-IX) NOT = DT-DIRECTOR-ID (DEPT-IX)
127900         ADD 1 TO DEPARTMENT-TOTAL-EMPLOYEES
128000         IF ET-ROLE (EMP-IX) = 'TEAM_LEAD'
128100             ADD 1 TO DEPARTMENT-TOTAL-TEAMLEADS.
128200 7210-EXIT.
128300     EXIT.
128400*****************************************************************
128500*  FILE OPEN/CLOSE AND MASTER TABLE LOAD HOUSEKEEPING.           *
128600*****************************************************************
128700 9000-OPEN-FILES.
128800     OPEN INPUT  EMPLOYEE-FILE.
128900     OPEN INPUT  DEPARTMENT-FILE.
129000     OPEN INPUT  GRADE-FILE.
129100     OPEN INPUT  WORKTYPE-FILE.
129200     OPEN INPUT  WORKLOG-FILE.
129300     OPEN OUTPUT REPORT-FILE.
129400 9000-EXIT.
129500     EXIT.
129600 9100-LOAD-REFERENCE-TABLES.
129700     PERFORM 9110-LOAD-EMPLOYEES UNTIL EMPLOYEE-EOF.
129800     PERFORM 9120-LOAD-DEPARTMENTS UNTIL DEPARTMENT-EOF.
129900     PERFORM 9130-LOAD-GRADES UNTIL GRADE-EOF.
130000     PERFORM 9140-LOAD-WORKTYPES UNTIL WORKTYPE-EOF.
130100 9100-EXIT.
130200     EXIT.
130300 9110-LOAD-EMPLOYEES.
130400     READ EMPLOYEE-FILE AT END GO TO 9110-EXIT.
130500     ADD 1 TO EMPLOYEE-COUNT.
130600     SET EMP-IX TO EMPLOYEE-COUNT.
130700     MOVE EMP-ID (EMP-IX)          TO ET-EMP-ID (EMP-IX).
130800     MOVE EMP-FIRST-NAME            TO ET-FIRST-NAME (EMP-IX).
130900     MOVE EMP-LAST-NAME              TO ET-LAST-NAME (EMP-IX).
131000     MOVE EMP-GRADE-ID               TO ET-GRADE-ID (EMP-IX).
131100     MOVE EMP-TEAM-LEAD-ID            TO ET-TEAM-LEAD-ID (EMP-IX).
131200     MOVE EMP-DEPARTMENT-ID            TO ET-DEPT-ID (EMP-IX).
131300     MOVE EMP-ROLE                      TO ET-ROLE (EMP-IX).
131400     MOVE EMP-START-DATE                 TO ET-START-DATE (EMP-IX).
131500     MOVE EMP-END-DATE                    TO ET-END-DATE (EMP-IX).
131600     MOVE EMP-IS-ACTIVE                    TO ET-IS-ACTIVE (EMP-IX).
131700     IF EMPLOYEE-COUNT >= 300
131800         MOVE 'Y' TO EMPLOYEE-EOF-SW.
131900     GO TO 9110-EXIT.
132000 9110-EXIT.
132100     EXIT.
132200 9120-LOAD-DEPARTMENTS.
132300     READ DEPARTMENT-FILE AT END GO TO 9120-EXIT.
132400     ADD 1 TO DEPARTMENT-COUNT.
132500     SET DEPT-IX TO DEPARTMENT-COUNT.
132600     MOVE DEPT-ID         TO DT-DEPT-ID (DEPT-IX).
132700     MOVE DEPT-NAME        TO DT-NAME (DEPT-IX).
132800     MOVE DEPT-CODE         TO DT-CODE (DEPT-IX).
132900     MOVE DEPT-DIRECTOR-ID   TO DT-DIRECTOR-ID (DEPT-IX).
133000     IF DEPARTMENT-COUNT >= 30
133100         MOVE 'Y' TO DEPARTMENT-EOF-SW.
133200     GO TO 9120-EXIT.
133300 9120-EXIT.
133400     EXIT.
133500 9130-LOAD-GRADES.
133600     READ GRADE-FILE AT END GO TO 9130-EXIT.
133700     ADD 1 TO GRADE-COUNT.
133800     SET GRD-IX TO GRADE-COUNT.
133900     MOVE GRADE-ID     TO GT-GRADE-ID (GRD-IX).
134000     MOVE GRADE-TITLE   TO GT-TITLE (GRD-IX).
134100     IF GRADE-COUNT >= 30
134200         MOVE 'Y' TO GRADE-EOF-SW.
134300     GO TO 9130-EXIT.
134400 9130-EXIT.
134500     EXIT.
134600 9140-LOAD-WORKTYPES.
134700     READ WORKTYPE-FILE AT END GO TO 9140-EXIT.
134800     ADD 1 TO WORKTYPE-COUNT.
134900     SET WTT-IX TO WORKTYPE-COUNT.
135000     MOVE WT-ID     TO WTT-ID (WTT-IX).
135100     MOVE WT-NAME    TO WTT-NAME (WTT-IX).
135200     IF WORKTYPE-COUNT >= 30
135300         MOVE 'Y' TO WORKTYPE-EOF-SW.
135400     GO TO 9140-EXIT.
135500 9140-EXIT.
135600     EXIT.
135700 9200-VALIDATE-PARM.
135800     MOVE 'N' TO PARM-ERROR-SW.
135900     IF DASH-MODE-CODE IS NOT NUMERIC
136000         MOVE 'Y' TO PARM-ERROR-SW
136100     ELSE
136200         IF DASH-MODE-CODE < 1 OR DASH-MODE-CODE > 5
136300             MOVE 'Y' TO PARM-ERROR-SW.
136400     IF DASH-START-DATE-PARM = ZERO OR DASH-END-DATE-PARM = ZERO
136500         MOVE 'N' TO DASH-DATE-OVERRIDE-SW
136600     ELSE
136700         MOVE 'Y' TO DASH-DATE-OVERRIDE-SW.
136800 9200-EXIT.
136900     EXIT.
137000*****************************************************************
137100*  9300 LOADS THE WORKLOG RANGE TABLE FOR [DASH-PERIOD-START,    *
137200*  DASH-PERIOD-END] -- ALL ROWS, NOT JUST THE SUBJECT'S, SINCE   *
137300*  TEAM AND DEPARTMENT ROLL-UPS NEED OTHER EMPLOYEES' HOURS TOO. *
137400*****************************************************************
137500 9300-LOAD-WORKLOG-RANGE.
137600     MOVE ZERO TO WORKLOG-IN-RANGE-COUNT.
137700     PERFORM 9310-READ-ONE-WORKLOG
137800         UNTIL WORKLOG-EOF.
137900 9300-EXIT.
138000     EXIT.
138100 9310-READ-ONE-WORKLOG.
138200     READ WORKLOG-FILE AT END GO TO 9310-EXIT.
138300     IF WL-WORK-DATE NOT < DASH-PERIOD-START
138400        AND WL-WORK-DATE NOT > DASH-PERIOD-END
138500        AND WORKLOG-IN-RANGE-COUNT < 3000
138600         ADD 1 TO WORKLOG-IN-RANGE-COUNT
138700         SET WL-IX TO WORKLOG-IN-RANGE-COUNT
138800         MOVE WL-EMPLOYEE-ID      TO WR-EMP-ID (WL-IX)
138900         MOVE WL-WORKLOG-TYPE-ID   TO WR-TYPE-ID (WL-IX)
139000         MOVE WL-WORK-DATE          TO WR-WORK-DATE (WL-IX)
139100         MOVE WL-HOURS-WORKED        TO WR-HOURS (WL-IX)
139200         MOVE WL-DESCRIPTION          TO WR-DESCRIPTION (WL-IX)
139300         MOVE WL-PROJECT-NAME          TO WR-PROJECT-NAME (WL-IX).
139400 9310-EXIT.
139500     EXIT.
139600 9900-CLOSE-FILES.
139700     CLOSE EMPLOYEE-FILE.
139800     CLOSE DEPARTMENT-FILE.
139900     CLOSE GRADE-FILE.
140000     CLOSE WORKTYPE-FILE.
140100     CLOSE WORKLOG-FILE.
140200     CLOSE REPORT-FILE.
140300 9900-EXIT.
140400     EXIT.
