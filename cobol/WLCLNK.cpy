000100*****************************************************************
000200*  WLCLNK - LINKAGE AREA FOR TSWLMAINT'S ACTION-FLAG DISPATCH.  *
000300*  CARRIES THE ACTION TO PERFORM, THE REQUESTING EMPLOYEE (FOR *
000400*  OWNERSHIP/VISIBILITY CHECKS), THE WORKLOG KEY OR FIELDS TO  *
000500*  APPLY, AND THE RETURNED STATUS/MESSAGE.                     *
000600*****************************************************************
000700 01  WLK-CONTROL-AREA.
000800     05  WLK-ACTION-CODE             PIC X(01).
000900         88  WLK-ACTION-ADD              VALUE 'A'.
001000         88  WLK-ACTION-CHANGE           VALUE 'C'.
001100         88  WLK-ACTION-DELETE           VALUE 'D'.
001200         88  WLK-ACTION-LIST             VALUE 'L'.
001300     05  WLK-SCOPE-CODE               PIC X(01).
001400         88  WLK-SCOPE-BY-ID              VALUE '1'.
001500         88  WLK-SCOPE-BY-EMPLOYEE-RANGE  VALUE '2'.
001600         88  WLK-SCOPE-BY-EMPLOYEE-DATE   VALUE '3'.
001700         88  WLK-SCOPE-BY-TEAM-LEAD        VALUE '4'.
001800         88  WLK-SCOPE-BY-DEPARTMENT       VALUE '5'.
001900     05  WLK-REQUESTER-EMP-ID         PIC 9(09).
002000*****************************************************************
002100*  WLK-REQUESTER-EMP-ID IS THE BATCH PARAMETER STANDING IN FOR *
002200*  "CURRENT USER" -- THERE IS NO LOGGED-IN SESSION IN A BATCH  *
002300*  JOB, SO THE CALLER SUPPLIES WHO IS ASKING.                  *
002400*****************************************************************
002500     05  WLK-WORKLOG-ID                PIC 9(09).
002600     05  WLK-EMPLOYEE-ID               PIC 9(09).
002700     05  WLK-WORKLOG-TYPE-ID           PIC 9(09).
002800     05  WLK-WORK-DATE                 PIC 9(08).
002900     05  WLK-RANGE-START-DATE          PIC 9(08).
003000     05  WLK-RANGE-END-DATE            PIC 9(08).
003100     05  WLK-HOURS-WORKED              PIC 9(01).
003200     05  WLK-DESCRIPTION               PIC X(500).
003300     05  WLK-PROJECT-NAME              PIC X(200).
003400     05  WLK-RUN-DATE                  PIC 9(08).
003500     05  WLK-RETURN-CODE               PIC 9(02).
003600         88  WLK-RC-OK                     VALUE 00.
003700         88  WLK-RC-DUPLICATE              VALUE 10.
003800         88  WLK-RC-NOT-FOUND              VALUE 20.
003900         88  WLK-RC-NOT-OWNER               VALUE 30.
004000         88  WLK-RC-NOT-EDITABLE            VALUE 40.
004100         88  WLK-RC-BAD-DATE                VALUE 50.
004200         88  WLK-RC-FORBIDDEN               VALUE 60.
004300     05  WLK-RETURN-MESSAGE             PIC X(60).
004400     05  FILLER                         PIC X(20).
