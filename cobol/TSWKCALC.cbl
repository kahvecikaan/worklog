000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSWKCALC.
000300 AUTHOR.      D P WARFIELD.
000400 INSTALLATION. BUREAU OF PERSONNEL INFORMATION SYSTEMS.
000500 DATE-WRITTEN. APRIL 2, 1987.
000600 DATE-COMPILED.
000700 SECURITY.    NONE.
000800*****************************************************************
000900*                                                               *
001000*  TSWKCALC IS A CALLED SUBPROGRAM THAT DOES THE PERCENTAGE     *
001100*  AND AVERAGE ARITHMETIC FOR THE WORKLOG DASHBOARD -- WORKLOG- *
001200*  TYPE BREAKDOWN PERCENTAGES, UTILIZATION PERCENTAGE, POLICY   *
001300*  COMPLIANCE PERCENTAGE, AVERAGE HOURS PER DAY, AND THE        *
001400*  WORK-DAYS-EQUIVALENT FIGURE USED ON THE DEPARTMENT           *
001500*  STATISTICS REPORT.                                           *
001600*                                                               *
001700*  EVERY CALCULATION IS GUARDED AGAINST A ZERO DENOMINATOR --   *
001800*  A NEW DEPARTMENT OR A NEW WORKLOG TYPE WITH NO HOURS YET     *
001900*  POSTED MUST COME BACK AS ZERO, NOT A DIVIDE-BY-ZERO ABEND.   *
002000*                                                               *
002100*  CALLER SETS CLC-CALC-CODE AND THE OPERAND FIELDS THAT CODE   *
002200*  NEEDS; THE ANSWER COMES BACK IN CLC-RESULT-PCT (FOR CODES 1  *
002300*  THROUGH 3) OR CLC-RESULT-AMT (FOR CODES 4 AND 5).            *
002400*                                                               *
002500*                   MODIFICATION LOG                           *
002600*                                                               *
002700*  DATE        BY   REQUEST    DESCRIPTION                     *
002800*  ----------  ---  ---------  ------------------------------  *
002900*  04/02/1987  DPW  ORIG       NEW PROGRAM -- WORKLOG-TYPE      *
003000*                              BREAKDOWN PERCENTAGE ONLY.       *
003100*  11/30/1988  MLH  PR-00204   ADDED UTILIZATION PERCENTAGE     *
003200*                              FOR THE NEW DASHBOARD SCREEN.    *
003300*  02/19/1991  JTC  PR-00311   ADDED POLICY COMPLIANCE PCT      *
003400*                              (80-120 PERCENT BAND).           *
003500*  06/07/1993  DPW  PR-00388   ADDED AVERAGE-HOURS-PER-DAY.     *
003600*  12/03/1998  SAR  Y2K-0041   Y2K READINESS REVIEW.  NO DATE   *
003700*                              FIELDS IN THIS PROGRAM -- REVIEW *
003800*                              CONFIRMED NO CHANGES REQUIRED.   *
003900*  05/22/2003  JTC  PR-00530   ADDED WORK-DAYS-EQUIVALENT FOR   *
004000*                              THE DEPARTMENT STATISTICS        *
004100*                              REPORT (CALC CODE 5).            *
004200*  09/14/2009  MLH  PR-00601   ROUNDED ALL PERCENTAGES TO ONE   *
004300*                              DECIMAL PLACE PER AUDIT FINDING  *
004400*                              2009-07, ROW 14.                 *
004500*                                                               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-CALC-CODES IS '1' THRU '5'
005400     UPSI-0 ON STATUS IS CLC-TEST-MODE-ON
005500     UPSI-0 OFF STATUS IS CLC-TEST-MODE-OFF.
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005710 77  WRK-CALC-SW                     PIC X(01)       VALUE 'N'.
005720     88  WRK-DENOM-IS-ZERO               VALUE 'Y'.
005730     88  WRK-DENOM-NOT-ZERO              VALUE 'N'.
005740 77  WRK-ENTRY-COUNT                 PIC 9(07)       COMP.
005750 77  WRK-DAY-COUNT                   PIC 9(05)       COMP.
005800 01  WORK-FIELDS.
005900     05  WRK-NUMERATOR               PIC S9(09)V99   COMP-3.
006000     05  WRK-DENOMINATOR             PIC S9(09)V99   COMP-3.
006100     05  WRK-RAW-PCT                 PIC S9(05)V9999 COMP-3.
006700 01  EXPECTED-HOURS-TABLE.
006800     05  FILLER                      PIC 9(01)  VALUE 8.
006900 01  EXPECTED-HOURS-REDEF REDEFINES EXPECTED-HOURS-TABLE.
007000     05  EXP-HOURS-PER-DAY  OCCURS 1 TIMES         PIC 9(01).
007100 01  COMPLIANCE-BAND-TABLE.
007200     05  FILLER                      PIC 9(03)  VALUE 080.
007300     05  FILLER                      PIC 9(03)  VALUE 120.
007400 01  COMPLIANCE-BAND-REDEF REDEFINES COMPLIANCE-BAND-TABLE.
007500     05  COMPLIANCE-BAND-LOW              PIC 9(03).
007600     05  COMPLIANCE-BAND-HIGH             PIC 9(03).
007610 01  PCT-MULTIPLIER-TABLE.
007630     05  FILLER                      PIC 9(03)  VALUE 100.
007650 01  PCT-MULTIPLIER-REDEF REDEFINES PCT-MULTIPLIER-TABLE.
007670     05  PCT-MULTIPLIER              PIC 9(03).
007700 LINKAGE SECTION.
007800 01  CLC-LINKAGE-AREA.
007900     05  CLC-CALC-CODE               PIC 9(01).
008000         88  CLC-CC-BREAKDOWN-PCT        VALUE 1.
008100         88  CLC-CC-UTILIZATION-PCT      VALUE 2.
008200         88  CLC-CC-COMPLIANCE-PCT       VALUE 3.
008300         88  CLC-CC-AVG-HOURS-PER-DAY    VALUE 4.
008400         88  CLC-CC-WORK-DAYS-EQUIV      VALUE 5.
008500     05  CLC-TYPE-HOURS               PIC 9(07)V99  COMP-3.
008600     05  CLC-TOTAL-HOURS              PIC 9(07)V99  COMP-3.
008700     05  CLC-EXPECTED-HOURS           PIC 9(07)V99  COMP-3.
008800     05  CLC-WORKING-DAYS             PIC 9(05)     COMP.
008900     05  CLC-HOURS-WORKED             PIC 9(07)V99  COMP-3.
009000     05  CLC-RESULT-PCT               PIC S9(03)V9  COMP-3.
009100     05  CLC-RESULT-AMT               PIC S9(07)V99 COMP-3.
009200     05  CLC-COMPLIANT-SW              PIC X(01).
009300         88  CLC-IS-COMPLIANT              VALUE 'Y'.
009400         88  CLC-NOT-COMPLIANT             VALUE 'N'.
009500 PROCEDURE DIVISION USING CLC-LINKAGE-AREA.
009600 0000-MAINLINE.
009700     MOVE ZERO TO CLC-RESULT-PCT.
009800     MOVE ZERO TO CLC-RESULT-AMT.
009900     MOVE 'N' TO CLC-COMPLIANT-SW.
010000     IF CLC-CC-BREAKDOWN-PCT
010100         PERFORM 1000-CALC-BREAKDOWN-PCT
010200     ELSE
010300         IF CLC-CC-UTILIZATION-PCT
010400             PERFORM 2000-CALC-UTILIZATION-PCT
010500         ELSE
010600             IF CLC-CC-COMPLIANCE-PCT
010700                 PERFORM 3000-CALC-COMPLIANCE-PCT
010800             ELSE
010900                 IF CLC-CC-AVG-HOURS-PER-DAY
011000                     PERFORM 4000-CALC-AVG-HOURS-PER-DAY
011100                 ELSE
011200                     IF CLC-CC-WORK-DAYS-EQUIV
011300                         PERFORM 5000-CALC-WORK-DAYS-EQUIV.
011400     GOBACK.
011500*****************************************************************
011600*  CALC 1 -- ONE WORKLOG TYPE'S SHARE OF TOTAL HOURS LOGGED     *
011700*  OVER THE PERIOD, AS A PERCENTAGE.  CLC-TYPE-HOURS OVER       *
011800*  CLC-TOTAL-HOURS.                                             *
011900*****************************************************************
012000 1000-CALC-BREAKDOWN-PCT.
012100     MOVE CLC-TYPE-HOURS TO WRK-NUMERATOR.
012200     MOVE CLC-TOTAL-HOURS TO WRK-DENOMINATOR.
012300     PERFORM 9000-SAFE-PERCENTAGE.
012400     MOVE WRK-RAW-PCT TO CLC-RESULT-PCT.
012500 1000-EXIT.
012600     EXIT.
012700*****************************************************************
012800*  CALC 2 -- UTILIZATION PERCENTAGE.  HOURS ACTUALLY LOGGED     *
012900*  OVER HOURS EXPECTED (WORKING DAYS TIMES 8).                  *
013000*****************************************************************
013100 2000-CALC-UTILIZATION-PCT.
013200     MOVE CLC-TOTAL-HOURS TO WRK-NUMERATOR.
013300     MOVE CLC-EXPECTED-HOURS TO WRK-DENOMINATOR.
013400     PERFORM 9000-SAFE-PERCENTAGE.
013500     MOVE WRK-RAW-PCT TO CLC-RESULT-PCT.
013600 2000-EXIT.
013700     EXIT.
013800*****************************************************************
013900*  CALC 3 -- POLICY COMPLIANCE PERCENTAGE.  SAME FORMULA AS     *
014000*  UTILIZATION, BUT ALSO SETS CLC-COMPLIANT-SW WHEN THE RESULT  *
014100*  FALLS WITHIN THE 80-120 PERCENT BAND PERSONNEL POLICY 91-06  *
014200*  CONSIDERS NORMAL.                                            *
014300*****************************************************************
014400 3000-CALC-COMPLIANCE-PCT.
014500     MOVE CLC-TOTAL-HOURS TO WRK-NUMERATOR.
014600     MOVE CLC-EXPECTED-HOURS TO WRK-DENOMINATOR.
014700     PERFORM 9000-SAFE-PERCENTAGE.
014800     MOVE WRK-RAW-PCT TO CLC-RESULT-PCT.
014900     MOVE 'N' TO CLC-COMPLIANT-SW.
015000     IF CLC-RESULT-PCT NOT < COMPLIANCE-BAND-LOW
015100        AND CLC-RESULT-PCT NOT > COMPLIANCE-BAND-HIGH
015200         MOVE 'Y' TO CLC-COMPLIANT-SW.
015300 3000-EXIT.
015400     EXIT.
015500*****************************************************************
015600*  CALC 4 -- AVERAGE HOURS PER WORKING DAY.  HOURS WORKED OVER  *
015700*  WORKING DAYS IN THE PERIOD -- NOT A PERCENTAGE, SO THE       *
015800*  ANSWER GOES BACK IN CLC-RESULT-AMT.                          *
015900*****************************************************************
016000 4000-CALC-AVG-HOURS-PER-DAY.
016100     MOVE ZERO TO CLC-RESULT-AMT.
016200     IF CLC-WORKING-DAYS = ZERO
016300         MOVE 'Y' TO WRK-CALC-SW
016400     ELSE
016500         COMPUTE CLC-RESULT-AMT ROUNDED =
016600             CLC-HOURS-WORKED / CLC-WORKING-DAYS.
016700 4000-EXIT.
016800     EXIT.
016900*****************************************************************
017000*  CALC 5 -- WORK-DAYS-EQUIVALENT.  TOTAL HOURS LOGGED DIVIDED  *
017100*  BY THE STANDARD 8-HOUR DAY -- USED ON THE DEPARTMENT         *
017200*  STATISTICS REPORT TO SHOW HOURS IN DAY-EQUIVALENT TERMS.     *
017300*****************************************************************
017400 5000-CALC-WORK-DAYS-EQUIV.
017500     MOVE ZERO TO CLC-RESULT-AMT.
017600     COMPUTE CLC-RESULT-AMT ROUNDED =
017700         CLC-TOTAL-HOURS / EXP-HOURS-PER-DAY (1).
017800 5000-EXIT.
017900     EXIT.
018000*****************************************************************
018100*  COMMON ZERO-GUARDED PERCENTAGE ROUTINE -- WRK-NUMERATOR OVER *
018200*  WRK-DENOMINATOR TIMES 100, ROUNDED TO ONE DECIMAL, OR ZERO   *
018300*  WHEN THE DENOMINATOR IS ZERO (PR-00601 SIGN-OFF).            *
018400*****************************************************************
018500 9000-SAFE-PERCENTAGE.
018600     MOVE 'N' TO WRK-CALC-SW.
018700     MOVE ZERO TO WRK-RAW-PCT.
018800     IF WRK-DENOMINATOR = ZERO
018900         MOVE 'Y' TO WRK-CALC-SW
019000     ELSE
019100         COMPUTE WRK-RAW-PCT ROUNDED =
019200             (WRK-NUMERATOR / WRK-DENOMINATOR) * PCT-MULTIPLIER.
019300 9000-EXIT.
019400     EXIT.
