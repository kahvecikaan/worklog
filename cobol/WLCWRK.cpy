000100***************************************************************** 00010000
000200*  WLCWRK - WORKLOG (TIME ENTRY) TRANSACTION RECORD               00020000
000300*  ONE RECORD PER EMPLOYEE/WORK-DATE/WORKLOG-TYPE COMBINATION.    00030000
000400*  THAT TRIPLE IS THE BUSINESS KEY AND MUST BE UNIQUE; WL-ID IS   00040000
000500*  THE SURROGATE KEY CARRIED FOR FAST RANDOM ACCESS.              00050000
000600***************************************************************** 00060000
000700 01  WORKLOG-MASTER-RECORD.                                       00070000
000800     05 WL-ID                      PIC  9(09).                    00080000
000900     05 WL-KEY-GROUP.                                             00090000
001000         07 WL-EMPLOYEE-ID          PIC  9(09).                   00100000
001100         07 WL-WORK-DATE            PIC  9(08).                   00110000
001200         07 WL-WORKLOG-TYPE-ID      PIC  9(09).                   00120000
001300     05 WL-KEY-REDEF  REDEFINES    WL-KEY-GROUP                   00130000
001400                                   PIC  X(26).                    00140000
001500     05 WL-WORK-DATE-R REDEFINES WL-KEY-GROUP.                    00150000
001600         07 FILLER                 PIC  X(09).                    00160000
001700         07 WL-WORK-CCYY           PIC  9(04).                    00170000
001800         07 WL-WORK-MM             PIC  9(02).                    00180000
001900         07 WL-WORK-DD             PIC  9(02).                    00190000
002000         07 FILLER                 PIC  X(09).                    00200000
002100     05 WL-HOURS-WORKED            PIC  9(01).                    00210000
002200***************************************************************** 00220000
002300*  RULE CHANGE, 1999 BIENNIUM REVIEW -- HOURS-WORKED IS VALID     00230001
002400*  ONLY 1 THRU 8; FIELD-LEVEL EDIT PERFORMED BY TSWLMAINT BEFORE  00240001
002500*  ANY OF THE DATE RULES ARE EVEN ATTEMPTED.                      00250000
002600***************************************************************** 00260000
002700     05 WL-DESCRIPTION              PIC  X(500).                  00270000
002800     05 WL-PROJECT-NAME             PIC  X(200).                  00280000
002900     05 WL-CREATED-TS               PIC  X(26).                   00290000
003000     05 WL-UPDATED-TS               PIC  X(26).                   00300000
003100     05 FILLER                      PIC  X(21).                   00310000
