000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TSWKDATE.
000300 AUTHOR.      D P WARFIELD.
000400 INSTALLATION. BUREAU OF PERSONNEL INFORMATION SYSTEMS.
000500 DATE-WRITTEN. SEPTEMBER 14, 1986.
000600 DATE-COMPILED.
000700 SECURITY.    NONE.
000800*****************************************************************
000900*                                                               *
001000*  TSWKDATE IS A CALLED SUBPROGRAM THAT DOES ALL OF THE DATE    *
001100*  ARITHMETIC FOR THE WORKLOG SUBSYSTEM -- WORKING-DAY COUNTS,  *
001200*  "THIS WEEK" AND "THIS MONTH" BOUNDARIES, THE SEVEN-DAY       *
001300*  WORKLOG-EDIT WINDOW, AND THE EMPLOYMENT-DATE VALIDATION      *
001400*  CHECKS USED BY TSWLMAINT WHEN A WORKLOG IS ADDED.            *
001500*                                                               *
001600*  THE PROGRAM IS FUNCTION-CODE DRIVEN -- THE CALLER SETS       *
001700*  DTE-FUNCTION-CODE AND FILLS IN ONLY THE FIELDS THAT          *
001800*  FUNCTION NEEDS.  ALL DATE ARITHMETIC IS DONE BY CONVERTING   *
001900*  CCYYMMDD TO AN ABSOLUTE DAY NUMBER COUNTED FROM 01/01/1601   *
002000*  (A MONDAY), SINCE THIS COMPILER HAS NO INTRINSIC DATE        *
002100*  FUNCTIONS AVAILABLE TO IT.                                   *
002200*                                                               *
002300*                   MODIFICATION LOG                           *
002400*                                                               *
002500*  DATE        BY   REQUEST    DESCRIPTION                     *
002600*  ----------  ---  ---------  ------------------------------  *
002700*  09/14/1986  DPW  ORIG       NEW PROGRAM -- WORKING-DAY AND   *
002800*                              EDIT-WINDOW MATH FOR WORKLOG     *
002900*                              ENTRY SCREENS.                   *
003000*  04/02/1987  DPW  PR-00118   ADDED THIS-WEEK BOUNDARY CALC    *
003100*                              FOR THE NEW WEEKLY UTILIZATION   *
003200*                              REPORT.                          *
003300*  11/30/1988  MLH  PR-00204   ADDED THIS-MONTH BOUNDARY CALC.  *
003400*  02/19/1991  JTC  PR-00311   EDIT WINDOW CHANGED FROM 5 DAYS  *
003500*                              TO 7 DAYS PER PERSONNEL POLICY   *
003600*                              MEMO 91-06.                      *
003700*  06/07/1993  DPW  PR-00388   EMPLOYMENT-DATE VALIDATION       *
003800*                              CHECKS MOVED HERE FROM THE       *
003900*                              ON-LINE EDIT MODULE.             *
004000*  10/11/1996  SAR  PR-00455   CORRECTED DAY-OF-WEEK MATH FOR   *
004100*                              DATES THAT CROSS A CENTURY.      *
004200*  12/03/1998  SAR  Y2K-0041   Y2K READINESS REVIEW.  EXPANDED  *
004300*                              ALL DATE FIELDS FROM YY TO       *
004400*                              CCYY.  LEAP-YEAR TEST CORRECTED  *
004500*                              TO THE FULL 4/100/400 RULE --    *
004600*                              THE OLD DIVIDE-BY-4-ONLY TEST    *
004700*                              WRONGLY FLAGGED 1900 AS A LEAP   *
004800*                              YEAR.  YEAR 2000 VERIFIED LEAP.  *
004900*  01/14/1999  SAR  Y2K-0041   REGRESSION TESTED AGAINST THE    *
005000*                              OLD 2-DIGIT OUTPUT, SIGNED OFF.  *
005100*  05/22/2003  JTC  PR-00530   NEW FUNCTION CODE 5 -- EMPLOY-   *
005200*                              MENT-DATE VALIDATION CONSOLI-    *
005300*                              DATED HERE FOR TSWLMAINT.        *
005400*                                                               *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS WEEKEND-DAY-NUMS IS '5' '6'
006300     UPSI-0 ON STATUS IS DTE-TEST-MODE-ON
006400     UPSI-0 OFF STATUS IS DTE-TEST-MODE-OFF.
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*****************************************************************
006800*  CUMULATIVE DAYS-BEFORE-MONTH TABLE FOR A NON-LEAP YEAR.      *
006900*  REDEFINED BELOW AS AN OCCURS TABLE SO THE MONTH CAN BE       *
007000*  SUBSCRIPTED DURING THE ABS-DAY-NUMBER CONVERSION.            *
007100*****************************************************************
007200 01  MONTH-BEFORE-TABLE.
007300     05  FILLER                  PIC 9(03)  VALUE 000.
007400     05  FILLER                  PIC 9(03)  VALUE 031.
007500     05  FILLER                  PIC 9(03)  VALUE 059.
007600     05  FILLER                  PIC 9(03)  VALUE 090.
007700     05  FILLER                  PIC 9(03)  VALUE 120.
007800     05  FILLER                  PIC 9(03)  VALUE 151.
007900     05  FILLER                  PIC 9(03)  VALUE 181.
008000     05  FILLER                  PIC 9(03)  VALUE 212.
008100     05  FILLER                  PIC 9(03)  VALUE 243.
008200     05  FILLER                  PIC 9(03)  VALUE 273.
008300     05  FILLER                  PIC 9(03)  VALUE 304.
008400     05  FILLER                  PIC 9(03)  VALUE 334.
008500 01  MONTH-BEFORE-REDEF REDEFINES MONTH-BEFORE-TABLE.
008600     05  DAYS-BEFORE-MONTH  OCCURS 12 TIMES
008700                            INDEXED BY MBT-IX    PIC 9(03).
008800*****************************************************************
008900*  DAYS-IN-MONTH TABLE, NON-LEAP YEAR, USED WHEN WALKING AN     *
009000*  ABSOLUTE DAY NUMBER BACK DOWN TO A MONTH AND DAY.            *
009100*****************************************************************
009200 01  MONTH-LENGTH-TABLE.
009300     05  FILLER                  PIC 9(02)  VALUE 31.
009400     05  FILLER                  PIC 9(02)  VALUE 28.
009500     05  FILLER                  PIC 9(02)  VALUE 31.
009600     05  FILLER                  PIC 9(02)  VALUE 30.
009700     05  FILLER                  PIC 9(02)  VALUE 31.
009800     05  FILLER                  PIC 9(02)  VALUE 30.
009900     05  FILLER                  PIC 9(02)  VALUE 31.
010000     05  FILLER                  PIC 9(02)  VALUE 31.
010100     05  FILLER                  PIC 9(02)  VALUE 30.
010200     05  FILLER                  PIC 9(02)  VALUE 31.
010300     05  FILLER                  PIC 9(02)  VALUE 30.
010400     05  FILLER                  PIC 9(02)  VALUE 31.
010500 01  MONTH-LENGTH-REDEF REDEFINES MONTH-LENGTH-TABLE.
010600     05  DAYS-IN-MONTH      OCCURS 12 TIMES
010700                            INDEXED BY MLT-IX    PIC 9(02).
010750 77  WRK-IS-LEAP-SW                 PIC X(01)  VALUE 'N'.
010760     88  WRK-IS-LEAP-YEAR               VALUE 'Y'.
010770     88  WRK-IS-NOT-LEAP-YEAR           VALUE 'N'.
010780 77  WRK-WEEKEND-COUNT              PIC 9(05)  COMP VALUE ZERO.
010800 01  WORK-FIELDS.
010900     05  WRK-YEARS-ELAPSED          PIC 9(05)  COMP.
011000     05  WRK-LEAP-DAYS              PIC 9(05)  COMP.
011100     05  WRK-DAYS-BEFORE-YEAR       PIC 9(07)  COMP.
011200     05  WRK-ABS-DAY                PIC 9(07)  COMP.
011300     05  WRK-DIVIDEND               PIC 9(07)  COMP.
011400     05  WRK-DIVISOR                PIC 9(05)  COMP.
011500     05  WRK-QUOTIENT               PIC 9(05)  COMP.
011600     05  WRK-REMAINDER              PIC 9(05)  COMP.
012000     05  WRK-CALC-YEAR              PIC 9(04)  COMP.
012100     05  WRK-CALC-MONTH             PIC 9(02)  COMP.
012200     05  WRK-CALC-DAY               PIC 9(02)  COMP.
012300     05  WRK-REMAINING-DAYS         PIC 9(07)  COMP.
012400     05  WRK-DAYS-THIS-YEAR         PIC 9(05)  COMP.
012500     05  WRK-TARGET-ABS             PIC 9(07)  COMP.
012600     05  WRK-DAY-OF-WEEK            PIC 9(01)  COMP.
012700     05  WRK-LOOP-ABS               PIC 9(07)  COMP.
012900     05  FILLER                     PIC X(10).
013000 LINKAGE SECTION.
013100 01  DTE-LINKAGE-AREA.
013200     05  DTE-FUNCTION-CODE          PIC 9(01).
013300         88  DTE-FN-WORKING-DAYS        VALUE 1.
013400         88  DTE-FN-THIS-WEEK           VALUE 2.
013500         88  DTE-FN-THIS-MONTH          VALUE 3.
013600         88  DTE-FN-EDIT-WINDOW         VALUE 4.
013700         88  DTE-FN-VALIDATE            VALUE 5.
013800     05  DTE-RUN-DATE               PIC 9(08).
013900     05  DTE-RUN-DATE-R REDEFINES DTE-RUN-DATE.
014000         10  DTE-RUN-CCYY           PIC 9(04).
014100         10  DTE-RUN-MM             PIC 9(02).
014200         10  DTE-RUN-DD             PIC 9(02).
014300     05  DTE-START-DATE             PIC 9(08).
014400     05  DTE-START-DATE-R REDEFINES DTE-START-DATE.
014500         10  DTE-START-CCYY         PIC 9(04).
014600         10  DTE-START-MM           PIC 9(02).
014700         10  DTE-START-DD           PIC 9(02).
014800     05  DTE-END-DATE               PIC 9(08).
014900     05  DTE-END-DATE-R REDEFINES DTE-END-DATE.
015000         10  DTE-END-CCYY           PIC 9(04).
015100         10  DTE-END-MM             PIC 9(02).
015200         10  DTE-END-DD             PIC 9(02).
015300     05  DTE-HIRE-DATE              PIC 9(08).
015400     05  DTE-HIRE-DATE-R REDEFINES DTE-HIRE-DATE.
015500         10  DTE-HIRE-CCYY          PIC 9(04).
015600         10  DTE-HIRE-MM            PIC 9(02).
015700         10  DTE-HIRE-DD            PIC 9(02).
015800     05  DTE-TERM-DATE              PIC 9(08).
015900     05  DTE-WORK-DATE              PIC 9(08).
016000     05  DTE-TOTAL-DAYS             PIC 9(05)  COMP.
016100     05  DTE-WEEKEND-DAYS           PIC 9(05)  COMP.
016200     05  DTE-WORKING-DAYS           PIC 9(05)  COMP.
016300     05  DTE-CUTOFF-DATE            PIC 9(08).
016400     05  DTE-RETURN-CODE            PIC 9(02).
016500         88  DTE-RC-OK                  VALUE 00.
016600         88  DTE-RC-FUTURE-DATE         VALUE 10.
016700         88  DTE-RC-BEFORE-START        VALUE 20.
016800         88  DTE-RC-AFTER-END           VALUE 30.
016900         88  DTE-RC-NOT-EDITABLE        VALUE 40.
017000 PROCEDURE DIVISION USING DTE-LINKAGE-AREA.
017100 0000-MAINLINE.
017200     MOVE 00 TO DTE-RETURN-CODE.
017300     IF DTE-FN-WORKING-DAYS
017400         PERFORM 1000-CALC-WORKING-DAYS
017500     ELSE
017600         IF DTE-FN-THIS-WEEK
017700             PERFORM 2000-CALC-THIS-WEEK
017800         ELSE
017900             IF DTE-FN-THIS-MONTH
018000                 PERFORM 3000-CALC-THIS-MONTH
018100             ELSE
018200                 IF DTE-FN-EDIT-WINDOW
018300                     PERFORM 4000-CALC-EDIT-WINDOW
018400                 ELSE
018500                     IF DTE-FN-VALIDATE
018600                         PERFORM 5000-VALIDATE-WORK-DATE.
018700     GOBACK.
018800*****************************************************************
018900*  FUNCTION 1 -- TOTAL CALENDAR DAYS, WEEKEND DAYS AND WORKING  *
019000*  DAYS OVER [DTE-START-DATE, DTE-END-DATE] INCLUSIVE.  THE     *
019100*  WEEKEND COUNT IS BUILT DAY BY DAY, NOT BY FORMULA, SO THE    *
019200*  SAME LOOP WILL STILL BE RIGHT IF A FUTURE REQUEST EVER NEEDS *
019300*  A HOLIDAY-AWARE VARIANT OF THIS ROUTINE.                     *
019400*****************************************************************
019500 1000-CALC-WORKING-DAYS.
019600     MOVE DTE-START-DATE-R TO WRK-CALC-YEAR WRK-CALC-MONTH
019700                              WRK-CALC-DAY.
019800     PERFORM 6000-CALC-ABS-DAY-NUMBER.
019900     MOVE WRK-ABS-DAY TO WRK-TARGET-ABS.
020000     MOVE DTE-END-DATE-R TO WRK-CALC-YEAR WRK-CALC-MONTH
020100                            WRK-CALC-DAY.
020200     PERFORM 6000-CALC-ABS-DAY-NUMBER.
020300     COMPUTE DTE-TOTAL-DAYS = WRK-ABS-DAY - WRK-TARGET-ABS + 1.
020400     MOVE ZERO TO WRK-WEEKEND-COUNT.
020500     PERFORM 1100-COUNT-ONE-DAY
020600         VARYING WRK-LOOP-ABS FROM WRK-TARGET-ABS BY 1
020700         UNTIL WRK-LOOP-ABS > WRK-ABS-DAY.
020800     MOVE WRK-WEEKEND-COUNT TO DTE-WEEKEND-DAYS.
020900     COMPUTE DTE-WORKING-DAYS = DTE-TOTAL-DAYS - DTE-WEEKEND-DAYS.
021000 1000-EXIT.
021100     EXIT.
021200 1100-COUNT-ONE-DAY.
021300     DIVIDE WRK-LOOP-ABS BY 7 GIVING WRK-QUOTIENT
021310         REMAINDER WRK-DAY-OF-WEEK.
021400     IF WRK-DAY-OF-WEEK = 5 OR WRK-DAY-OF-WEEK = 6
021500         ADD 1 TO WRK-WEEKEND-COUNT.
021600 1100-EXIT.
021700     EXIT.
021800*****************************************************************
021900*  FUNCTION 2 -- THIS-WEEK BOUNDARIES.  ABS-DAY MOD 7 IS THE    *
022000*  ISO DAY OF WEEK (0 = MONDAY ... 6 = SUNDAY) BECAUSE DAY ZERO *
022100*  OF THIS CALENDAR, JANUARY 1ST 1601, WAS ITSELF A MONDAY.     *
022200*****************************************************************
022300 2000-CALC-THIS-WEEK.
022400     MOVE DTE-RUN-DATE-R TO WRK-CALC-YEAR WRK-CALC-MONTH
022500                            WRK-CALC-DAY.
022600     PERFORM 6000-CALC-ABS-DAY-NUMBER.
022700     MOVE WRK-ABS-DAY TO WRK-TARGET-ABS.
022710     DIVIDE WRK-TARGET-ABS BY 7 GIVING WRK-QUOTIENT
022720         REMAINDER WRK-DAY-OF-WEEK.
022900     SUBTRACT WRK-DAY-OF-WEEK FROM WRK-TARGET-ABS
023000         GIVING WRK-LOOP-ABS.
023100     MOVE WRK-LOOP-ABS TO WRK-TARGET-ABS.
023200     PERFORM 7000-CALC-DATE-FROM-ABS.
023300     MOVE WRK-CALC-YEAR TO DTE-START-CCYY.
023400     MOVE WRK-CALC-MONTH TO DTE-START-MM.
023500     MOVE WRK-CALC-DAY TO DTE-START-DD.
023600     ADD 6 TO WRK-TARGET-ABS.
023700     PERFORM 7000-CALC-DATE-FROM-ABS.
023800     MOVE WRK-CALC-YEAR TO DTE-END-CCYY.
023900     MOVE WRK-CALC-MONTH TO DTE-END-MM.
024000     MOVE WRK-CALC-DAY TO DTE-END-DD.
024100 2000-EXIT.
024200     EXIT.
024300*****************************************************************
024400*  FUNCTION 3 -- THIS-MONTH BOUNDARIES, FIRST DAY TO LAST DAY   *
024500*  OF THE CALENDAR MONTH DTE-RUN-DATE FALLS IN.                 *
024600*****************************************************************
024700 3000-CALC-THIS-MONTH.
024800     MOVE DTE-RUN-CCYY TO DTE-START-CCYY DTE-END-CCYY.
024900     MOVE DTE-RUN-MM   TO DTE-START-MM   DTE-END-MM.
025000     MOVE 01 TO DTE-START-DD.
025100     MOVE DTE-RUN-CCYY TO WRK-CALC-YEAR.
025200     PERFORM 8000-DETERMINE-LEAP-YEAR.
025300     SET MLT-IX TO DTE-RUN-MM.
025400     MOVE DAYS-IN-MONTH (MLT-IX) TO DTE-END-DD.
025500     IF DTE-RUN-MM = 02 AND WRK-IS-LEAP-YEAR
025600         MOVE 29 TO DTE-END-DD.
025700 3000-EXIT.
025800     EXIT.
025900*****************************************************************
026000*  FUNCTION 4 -- EDITABILITY CUTOFF.  A WORKLOG IS EDITABLE     *
026100*  ONLY WHILE ITS WORK-DATE IS STRICTLY AFTER (RUN-DATE MINUS   *
026200*  7 DAYS) -- THE MOST RECENT 7 DAYS INCLUDING TODAY.           *
026300*****************************************************************
026400 4000-CALC-EDIT-WINDOW.
026500     MOVE DTE-RUN-DATE-R TO WRK-CALC-YEAR WRK-CALC-MONTH
026600                            WRK-CALC-DAY.
026700     PERFORM 6000-CALC-ABS-DAY-NUMBER.
026800     COMPUTE WRK-TARGET-ABS = WRK-ABS-DAY - 7.
026900     PERFORM 7000-CALC-DATE-FROM-ABS.
027000     MOVE WRK-CALC-YEAR TO DTE-START-CCYY.
027100     MOVE WRK-CALC-MONTH TO DTE-START-MM.
027200     MOVE WRK-CALC-DAY TO DTE-START-DD.
027300     MOVE DTE-START-DATE TO DTE-CUTOFF-DATE.
027400     MOVE DTE-WORK-DATE TO WRK-DIVIDEND.
027500     IF DTE-WORK-DATE NOT > DTE-CUTOFF-DATE
027600         SET DTE-RC-NOT-EDITABLE TO TRUE
027700     ELSE
027800         SET DTE-RC-OK TO TRUE.
027900 4000-EXIT.
028000     EXIT.
028100*****************************************************************
028200*  FUNCTION 5 -- EMPLOYMENT-DATE VALIDATION FOR A NEW WORKLOG.  *
028300*  CHECKS, IN ORDER: NOT A FUTURE DATE, NOT BEFORE THE          *
028400*  EMPLOYEE'S START DATE, NOT AFTER THE EMPLOYEE'S END DATE     *
028500*  (IF ANY IS ON FILE -- ZERO MEANS STILL CURRENT STAFF).       *
028600*****************************************************************
028700 5000-VALIDATE-WORK-DATE.
028800     SET DTE-RC-OK TO TRUE.
028900     IF DTE-WORK-DATE > DTE-RUN-DATE
029000         SET DTE-RC-FUTURE-DATE TO TRUE
029100     ELSE
029200         IF DTE-WORK-DATE < DTE-HIRE-DATE
029300             SET DTE-RC-BEFORE-START TO TRUE
029400         ELSE
029500             IF DTE-TERM-DATE NOT = ZERO
029600                AND DTE-WORK-DATE > DTE-TERM-DATE
029700                 SET DTE-RC-AFTER-END TO TRUE.
029800 5000-EXIT.
029900     EXIT.
030000*****************************************************************
030100*  CONVERTS WRK-CALC-YEAR/MONTH/DAY INTO WRK-ABS-DAY, THE       *
030200*  NUMBER OF DAYS SINCE 01/01/1601 (DAY ZERO).                  *
030300*****************************************************************
030400 6000-CALC-ABS-DAY-NUMBER.
030500     PERFORM 8000-DETERMINE-LEAP-YEAR.
030600     COMPUTE WRK-YEARS-ELAPSED = WRK-CALC-YEAR - 1601.
030700     DIVIDE WRK-YEARS-ELAPSED BY 4 GIVING WRK-QUOTIENT
030800         REMAINDER WRK-REMAINDER.
030900     MOVE WRK-QUOTIENT TO WRK-LEAP-DAYS.
031000     DIVIDE WRK-YEARS-ELAPSED BY 100 GIVING WRK-QUOTIENT
031100         REMAINDER WRK-REMAINDER.
031200     SUBTRACT WRK-QUOTIENT FROM WRK-LEAP-DAYS.
031300     DIVIDE WRK-YEARS-ELAPSED BY 400 GIVING WRK-QUOTIENT
031400         REMAINDER WRK-REMAINDER.
031500     ADD WRK-QUOTIENT TO WRK-LEAP-DAYS.
031600     COMPUTE WRK-DAYS-BEFORE-YEAR =
031700         (WRK-YEARS-ELAPSED * 365) + WRK-LEAP-DAYS.
031800     SET MBT-IX TO WRK-CALC-MONTH.
031900     COMPUTE WRK-ABS-DAY =
032000         WRK-DAYS-BEFORE-YEAR + DAYS-BEFORE-MONTH (MBT-IX)
032100         + WRK-CALC-DAY.
032200     IF WRK-CALC-MONTH > 2 AND WRK-IS-LEAP-YEAR
032300         ADD 1 TO WRK-ABS-DAY.
032400 6000-EXIT.
032500     EXIT.
032600*****************************************************************
032700*  REVERSE OF 6000 -- WALKS WRK-TARGET-ABS BACK DOWN INTO A     *
032800*  YEAR, MONTH AND DAY.  ONE YEAR AT A TIME IS FINE HERE --     *
032900*  EVERY CALLER OF THIS ROUTINE IS WORKING WITHIN A FEW DAYS    *
033000*  OR WEEKS OF THE RUN DATE, NEVER DECADES.                     *
033100*****************************************************************
033200 7000-CALC-DATE-FROM-ABS.
033300     MOVE WRK-TARGET-ABS TO WRK-REMAINING-DAYS.
033400     MOVE 1601 TO WRK-CALC-YEAR.
033500     PERFORM 7100-SUBTRACT-ONE-YEAR
033600         UNTIL WRK-DAYS-THIS-YEAR > WRK-REMAINING-DAYS.
033700     SUBTRACT WRK-DAYS-THIS-YEAR FROM WRK-REMAINING-DAYS.
033800     MOVE 1 TO WRK-CALC-MONTH.
033900     MOVE WRK-REMAINING-DAYS TO WRK-CALC-DAY.
034000     PERFORM 7200-SUBTRACT-ONE-MONTH
034100         VARYING MLT-IX FROM 1 BY 1
034200         UNTIL MLT-IX > 12
034300            OR WRK-CALC-DAY NOT > DAYS-IN-MONTH (MLT-IX).
034400 7000-EXIT.
034500     EXIT.
034600 7100-SUBTRACT-ONE-YEAR.
034700     PERFORM 8000-DETERMINE-LEAP-YEAR.
034800     IF WRK-IS-LEAP-YEAR
034900         MOVE 366 TO WRK-DAYS-THIS-YEAR
035000     ELSE
035100         MOVE 365 TO WRK-DAYS-THIS-YEAR.
035200     IF WRK-DAYS-THIS-YEAR > WRK-REMAINING-DAYS
035300         CONTINUE
035400     ELSE
035500         SUBTRACT WRK-DAYS-THIS-YEAR FROM WRK-REMAINING-DAYS
035600         ADD 1 TO WRK-CALC-YEAR.
035700 7100-EXIT.
035800     EXIT.
035900 7200-SUBTRACT-ONE-MONTH.
036000     IF MLT-IX = 2 AND WRK-IS-LEAP-YEAR
036100         SUBTRACT 29 FROM WRK-CALC-DAY
036200     ELSE
036300         SUBTRACT DAYS-IN-MONTH (MLT-IX) FROM WRK-CALC-DAY.
036400     MOVE MLT-IX TO WRK-CALC-MONTH.
036500 7200-EXIT.
036600     EXIT.
036700*****************************************************************
036800*  SETS WRK-IS-LEAP-SW FOR WRK-CALC-YEAR, FULL 4/100/400 RULE   *
036900*  PER THE Y2K-0041 CORRECTION (SEE MODIFICATION LOG).          *
037000*****************************************************************
037100 8000-DETERMINE-LEAP-YEAR.
037200     MOVE 'N' TO WRK-IS-LEAP-SW.
037300     DIVIDE WRK-CALC-YEAR BY 4 GIVING WRK-QUOTIENT
037400         REMAINDER WRK-REMAINDER.
037500     IF WRK-REMAINDER = 0
037600         MOVE 'Y' TO WRK-IS-LEAP-SW
037700         DIVIDE WRK-CALC-YEAR BY 100 GIVING WRK-QUOTIENT
037800             REMAINDER WRK-REMAINDER
037900         IF WRK-REMAINDER = 0
038000             MOVE 'N' TO WRK-IS-LEAP-SW
038100             DIVIDE WRK-CALC-YEAR BY 400 GIVING WRK-QUOTIENT
038200                 REMAINDER WRK-REMAINDER
038300             IF WRK-REMAINDER = 0
038400                 MOVE 'Y' TO WRK-IS-LEAP-SW.
038500 8000-EXIT.
038600     EXIT.
