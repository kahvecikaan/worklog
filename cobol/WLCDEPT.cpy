000100*****************************************************************
000200*                                                               *
000300*   W L C D E P T   -   D E P A R T M E N T   M A S T E R       *
000400*                                                               *
000500*  ONE RECORD PER DEPARTMENT.  SMALL REFERENCE FILE -- READ     *
000600*  ENTIRELY INTO A TABLE BY TSWLDASH FOR THE ROLL-UP AND        *
000700*  HIERARCHY REPORTS RATHER THAN RE-READ PER EMPLOYEE.          *
000800*                                                               *
000900*****************************************************************
001000 01  DEPARTMENT-MASTER-RECORD.
001100     05  DEPT-ID                     PIC 9(09).
001200     05  DEPT-NAME                   PIC X(200).
001300     05  DEPT-CODE                   PIC X(50).
001400     05  DEPT-DIRECTOR-ID            PIC 9(09).
001500*****************************************************************
001600*  DEPT-DIRECTOR-ID OF ZERO MEANS THE DEPARTMENT HAS NO         *
001700*  DIRECTOR ASSIGNED ON THE EMPLOYEE MASTER YET.                *
001800*****************************************************************
001900     05  FILLER                      PIC X(15).
