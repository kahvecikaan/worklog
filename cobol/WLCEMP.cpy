000100*****************************************************************
000200*                                                               *
000300*   W L C E M P   -   E M P L O Y E E   M A S T E R             *
000400*                                                               *
000500*  ONE RECORD PER EMPLOYEE ON THE STAFF FILE.  AN EMPLOYEE IS   *
000600*  ONE OF THREE ROLES -- EMPLOYEE, TEAM LEAD OR DIRECTOR --     *
000700*  AND CARRIES A POINTER TO THEIR OWN TEAM LEAD (IF ANY) AND TO *
000800*  THE DEPARTMENT THEY BELONG TO.  A DIRECTOR IS AN EMPLOYEE    *
000900*  WHO IS ALSO POINTED TO BY A DEPARTMENT RECORD AS ITS HEAD.   *
001000*                                                               *
001100*  HIRE AND TERM DATES ARE CARRIED AS CCYYMMDD AND ARE ALSO     *
001200*  AVAILABLE BROKEN OUT BY CENTURY-YEAR, MONTH AND DAY THROUGH  *
001300*  THE REDEFINED GROUPS BELOW FOR EDITING AND AGE/SERVICE MATH. *
001400*                                                               *
001500*****************************************************************
001600 01  EMPLOYEE-MASTER-RECORD.
001700     05  EMP-ID                      PIC 9(09).
001800     05  EMP-CODE                    PIC X(50).
001900     05  EMP-FIRST-NAME              PIC X(100).
002000     05  EMP-LAST-NAME               PIC X(100).
002100     05  EMP-EMAIL                   PIC X(150).
002200     05  EMP-GRADE-ID                PIC 9(09).
002300     05  EMP-TEAM-LEAD-ID            PIC 9(09).
002400*****************************************************************
002500*  EMP-TEAM-LEAD-ID OF ZERO MEANS THE EMPLOYEE HAS NO TEAM LEAD *
002600*  ON RECORD -- TRUE OF A DIRECTOR, AND OF ANY EMPLOYEE WHO     *
002700*  REPORTS STRAIGHT TO THE DEPARTMENT DIRECTOR.                *
002800*****************************************************************
002900     05  EMP-DEPARTMENT-ID           PIC 9(09).
003000     05  EMP-ROLE                    PIC X(10).
003100         88  EMP-ROLE-IS-EMPLOYEE        VALUE 'EMPLOYEE  '.
003200         88  EMP-ROLE-IS-TEAM-LEAD       VALUE 'TEAM_LEAD '.
003300         88  EMP-ROLE-IS-DIRECTOR        VALUE 'DIRECTOR  '.
003400     05  EMP-START-DATE              PIC 9(08).
003500     05  EMP-START-DATE-R REDEFINES EMP-START-DATE.
003600         10  EMP-START-CCYY          PIC 9(04).
003700         10  EMP-START-MM            PIC 9(02).
003800         10  EMP-START-DD            PIC 9(02).
003900*****************************************************************
004000*  EMP-END-DATE OF ZERO MEANS THE EMPLOYEE HAS NO TERMINATION   *
004100*  DATE ON RECORD, I.E. THEY ARE STILL CURRENT STAFF.          *
004200*****************************************************************
004300     05  EMP-END-DATE                PIC 9(08).
004400     05  EMP-END-DATE-R REDEFINES EMP-END-DATE.
004500         10  EMP-END-CCYY            PIC 9(04).
004600         10  EMP-END-MM              PIC 9(02).
004700         10  EMP-END-DD              PIC 9(02).
004800     05  EMP-IS-ACTIVE               PIC X(01).
004900         88  EMP-ACTIVE                  VALUE 'Y'.
005000         88  EMP-NOT-ACTIVE              VALUE 'N'.
005100     05  FILLER                      PIC X(25).
