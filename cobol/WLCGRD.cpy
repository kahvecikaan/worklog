000100*****************************************************************
000200*                                                               *
000300*   W L C G R D   -   G R A D E   M A S T E R                   *
000400*                                                               *
000500*  ONE RECORD PER PAY/JOB GRADE LEVEL.  SMALL REFERENCE FILE,   *
000600*  READ WHOLE INTO A TABLE AT PROGRAM START FOR GRADE-TITLE     *
000700*  LOOK-UP WHEN BUILDING THE TEAM MEMBER SUMMARY (SECTION 4).   *
000800*                                                               *
000900*****************************************************************
001000 01  GRADE-MASTER-RECORD.
001100     05  GRADE-ID                    PIC 9(09).
001200     05  GRADE-LEVEL                 PIC 9(09).
001300     05  GRADE-TITLE                 PIC X(100).
001400     05  FILLER                      PIC X(15).
