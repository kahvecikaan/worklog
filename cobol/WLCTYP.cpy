000100*****************************************************************
000200*                                                               *
000300*   W L C T Y P   -   W O R K L O G - T Y P E   M A S T E R     *
000400*                                                               *
000500*  ONE RECORD PER WORKLOG TYPE (DEVELOPMENT, MEETING, ETC).     *
000600*  SMALL REFERENCE FILE, READ WHOLE INTO A TABLE AT PROGRAM     *
000700*  START FOR THE WORKLOG-TYPE BREAKDOWN SECTIONS (2 AND 6).     *
000800*                                                               *
000900*****************************************************************
001000 01  WORKTYPE-MASTER-RECORD.
001100     05  WT-ID                       PIC 9(09).
001200     05  WT-NAME                     PIC X(100).
001300     05  WT-CODE                     PIC X(20).
001400     05  WT-IS-ACTIVE                PIC X(01).
001500         88  WT-ACTIVE                   VALUE 'Y'.
001600         88  WT-NOT-ACTIVE               VALUE 'N'.
001700     05  FILLER                      PIC X(15).
