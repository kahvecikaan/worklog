000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       TSWLMAINT.
000300 AUTHOR.           D P WARFIELD.
000400 INSTALLATION.     BUREAU OF PERSONNEL INFORMATION SYSTEMS.
000500 DATE-WRITTEN.     MARCH 3, 1994.
000600 DATE-COMPILED.
000700 SECURITY.         NONE.
000800******************************************************************
000900*                                                                *
001000*  TSWLMAINT IS A CALLED SUBPROGRAM THAT MAINTAINS THE WORKLOG   *
001100*  (TIME ENTRY) FILE.  IT IS CALLED ONCE PER REQUESTED ACTION,   *
001200*  WITH THE REQUEST DESCRIBED IN WLK-CONTROL-AREA (COPY WLCLNK): *
001300*                                                                *
001400*     ACTION A (ADD)    - NEW WORKLOG ENTRY                      *
001500*     ACTION C (CHANGE) - UPDATE AN EXISTING ENTRY'S HOURS,      *
001600*                         DESCRIPTION AND PROJECT NAME           *
001700*     ACTION D (DELETE) - REMOVE AN EXISTING ENTRY               *
001800*     ACTION L (LIST)   - EXTRACT MATCHING ENTRIES TO THE        *
001900*                         WORKLOG-LIST-FILE, SCOPED BY           *
002000*                         WLK-SCOPE-CODE                          *
002100*                                                                *
002200*  THE EMPLOYEE AND WORKLOG-TYPE MASTERS ARE SMALL REFERENCE     *
002300*  FILES, READ WHOLE INTO TABLES ON THE FIRST CALL AND KEPT      *
002400*  RESIDENT FOR THE LIFE OF THE RUN UNIT -- SEE THE OPEN-ONCE     *
002500*  SWITCH BELOW.  THE WORKLOG FILE ITSELF IS KEPT OPEN I-O,       *
002600*  KEYED BY WL-ID (PRIMARY) AND BY THE EMPLOYEE/DATE/TYPE         *
002700*  BUSINESS KEY (ALTERNATE, NO DUPLICATES).                       *
002800*                                                                *
002900*                   MODIFICATION LOG                            *
003000*                                                                *
003100*  DATE        BY   REQUEST    DESCRIPTION                      *
003200*  ----------  ---  ---------  -------------------------------  *
003300*  03/03/1994  DPW  ORIG       NEW PROGRAM -- ADD, CHANGE,       *
003400*                              DELETE AND LIST ACTIONS FOR       *
003500*                              WORKLOG ENTRY MAINTENANCE.        *
003600*  11/08/1995  MLH  PR-00421   PROJECT NAME LENGTH EDIT ADDED    *
003700*                              TO THE CHANGE ACTION.             *
003800*  12/03/1998  SAR  Y2K-0041   Y2K READINESS REVIEW.  ALL DATE   *
003900*                              FIELDS EXPANDED TO CCYY.           *
004000*  01/14/1999  SAR  Y2K-0041   REGRESSION TESTED AGAINST THE     *
004100*                              OLD 2-DIGIT OUTPUT, SIGNED OFF.   *
004200*  05/22/2003  JTC  PR-00530   ADD ACTION NOW DELEGATES ITS      *
004300*                              EMPLOYMENT-DATE EDITS TO TSWKDATE  *
004400*                              FUNCTION 5 RATHER THAN THE OLD     *
004500*                              IN-LINE CHECKS -- SEE TSWKDATE     *
004600*                              MODIFICATION LOG.                 *
004700*  09/30/2005  JTC  PR-00560   ADDED SCOPE 5, LIST BY DEPARTMENT, *
004800*                              FOR THE DIRECTOR DRILL-DOWN        *
004900*                              REQUEST ON THE DASHBOARD.          *
005000*  03/02/2012  MLH  PR-00664   TABLE SIZES RAISED TO MATCH THE    *
005100*                              EMPLOYEE MASTER GROWTH (300        *
005200*                              EMPLOYEES).                        *
005300*                                                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-370.
005800 OBJECT-COMPUTER.  IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS VALID-ACTION-CODES IS 'A' 'C' 'D' 'L'
006200     UPSI-0 ON STATUS IS MNT-TEST-MODE-ON
006300     UPSI-0 OFF STATUS IS MNT-TEST-MODE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT EMPLOYEE-FILE  ASSIGN TO EMPMSTR
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS IS EMPLOYEE-FILE-STATUS.
007000     SELECT WORKTYPE-FILE  ASSIGN TO WTYPMSTR
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS IS WORKTYPE-FILE-STATUS.
007400     SELECT WORKLOG-FILE   ASSIGN TO WORKLOG
007500         ORGANIZATION IS INDEXED
007600         ACCESS MODE IS DYNAMIC
007700         RECORD KEY IS WL-ID
007800         ALTERNATE RECORD KEY IS WL-KEY-GROUP
007900         FILE STATUS IS WORKLOG-FILE-STATUS.
008000     SELECT WORKLOG-LIST-FILE ASSIGN TO WLLIST
008100         ORGANIZATION IS SEQUENTIAL
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS IS WORKLOG-LIST-STATUS.
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  EMPLOYEE-FILE
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000     COPY WLCEMP.
009100 FD  WORKTYPE-FILE
009200     LABEL RECORDS ARE STANDARD
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500     COPY WLCTYP.
009600 FD  WORKLOG-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900     COPY WLCWRK.
010000 FD  WORKLOG-LIST-FILE
010100     LABEL RECORDS ARE STANDARD
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400     COPY WLCWRK REPLACING ==WORKLOG-MASTER-RECORD== BY
010500                           ==WORKLOG-LIST-RECORD==.
010600 WORKING-STORAGE SECTION.
010700 01  FILE-STATUS-FIELDS.
010800     05  EMPLOYEE-FILE-STATUS        PIC X(02).
010900     05  WORKTYPE-FILE-STATUS        PIC X(02).
011000     05  WORKLOG-FILE-STATUS         PIC X(02).
011100     05  WORKLOG-LIST-STATUS         PIC X(02).
011200     05  FILLER                      PIC X(10).
011300 01  SWITCHES.
011400     05  FILES-OPEN-FLAG             PIC X(01)  VALUE 'N'.
011500         88  FILES-OPEN                  VALUE 'Y'.
011600     05  EMPLOYEE-EOF-SW             PIC X(01)  VALUE 'N'.
011700         88  EMPLOYEE-EOF                VALUE 'Y'.
011800     05  WORKTYPE-EOF-SW             PIC X(01)  VALUE 'N'.
011900         88  WORKTYPE-EOF                VALUE 'Y'.
012000     05  WORKLOG-EOF-SW              PIC X(01)  VALUE 'N'.
012100         88  WORKLOG-EOF                 VALUE 'Y'.
012200     05  FOUND-SW                    PIC X(01)  VALUE 'N'.
012300         88  ROW-FOUND                    VALUE 'Y'.
012400     05  VISIBLE-SW                  PIC X(01)  VALUE 'N'.
012500         88  REQUESTER-CAN-VIEW           VALUE 'Y'.
012600 01  COUNTERS.
012700     05  EMPLOYEE-COUNT              PIC 9(05)  COMP  VALUE ZERO.
012800     05  WORKTYPE-COUNT              PIC 9(05)  COMP  VALUE ZERO.
012900     05  WRK-DESC-LEN                PIC 9(03)  COMP  VALUE ZERO.
013000     05  WRK-PROJ-LEN                PIC 9(03)  COMP  VALUE ZERO.
013100     05  REQ-IX                      PIC 9(05)  COMP  VALUE ZERO.
013200     05  SUBJ-IX                     PIC 9(05)  COMP  VALUE ZERO.
013210 77  NEXT-WORKLOG-ID                 PIC 9(09)  COMP  VALUE ZERO.
013400*****************************************************************
013500*  EMPLOYEE AND WORKLOG-TYPE REFERENCE TABLES, LOADED ONCE.      *
013600*****************************************************************
013700 01  EMPLOYEE-TABLE.
013800     05  EMPLOYEE-ENTRY OCCURS 300 TIMES INDEXED BY EMP-IX.
013900         10  ET-EMP-ID               PIC 9(09).
014000         10  ET-ROLE                 PIC X(10).
014100         10  ET-DEPT-ID              PIC 9(09).
014200         10  ET-TEAM-LEAD-ID         PIC 9(09).
014300         10  ET-START-DATE           PIC 9(08).
014400         10  ET-END-DATE             PIC 9(08).
014500         10  ET-IS-ACTIVE            PIC X(01).
014600         10  FILLER                  PIC X(10).
014700 01  WORKTYPE-TABLE.
014800     05  WORKTYPE-ENTRY OCCURS 30 TIMES INDEXED BY WTT-IX.
014900         10  WTT-ID                  PIC 9(09).
015000         10  FILLER                  PIC X(10).
015100*****************************************************************
015200*  SCOPE-NAME-TABLE -- USED ONLY TO BUILD A READABLE NOT-FOUND   *
015300*  MESSAGE FOR LIST REQUESTS; NOT A BUSINESS RULE TABLE.         *
015400*****************************************************************
015500 01  SCOPE-NAME-TABLE.
015600     05  FILLER   PIC X(20)  VALUE 'BY WORKLOG ID       '.
015700     05  FILLER   PIC X(20)  VALUE 'BY EMPLOYEE RANGE   '.
015800     05  FILLER   PIC X(20)  VALUE 'BY EMPLOYEE DATE    '.
015900     05  FILLER   PIC X(20)  VALUE 'BY TEAM LEAD        '.
016000     05  FILLER   PIC X(20)  VALUE 'BY DEPARTMENT       '.
016100 01  SCOPE-NAME-REDEF REDEFINES SCOPE-NAME-TABLE.
016200     05  SCOPE-NAME-ENTRY OCCURS 5 TIMES
016300                          INDEXED BY SCN-IX     PIC X(20).
016400 77  WRK-HOURS-NUM                    PIC 9(01).
016500 77  WRK-EXISTING-WORKLOG-ID          PIC 9(09).
016700*****************************************************************
016800*  LOCAL COPY OF TSWKDATE'S LINKAGE LAYOUT -- A CALLING PROGRAM  *
016900*  MUST SUPPLY ITS OWN WORKING-STORAGE AREA OF THE SAME SHAPE TO *
017000*  PASS ON THE CALL.  SEE TSWKDATE FOR THE FUNCTION CODES.       *
017100*****************************************************************
017200 01  DTE-LINKAGE-AREA.
017300     05  DTE-FUNCTION-CODE            PIC 9(01).
017400         88  DTE-FN-WORKING-DAYS          VALUE 1.
017500         88  DTE-FN-THIS-WEEK             VALUE 2.
017600         88  DTE-FN-THIS-MONTH            VALUE 3.
017700         88  DTE-FN-EDIT-WINDOW           VALUE 4.
017800         88  DTE-FN-VALIDATE              VALUE 5.
017900     05  DTE-RUN-DATE                 PIC 9(08).
018000     05  DTE-START-DATE               PIC 9(08).
018100     05  DTE-END-DATE                 PIC 9(08).
018200     05  DTE-HIRE-DATE                PIC 9(08).
018300     05  DTE-TERM-DATE                PIC 9(08).
018400     05  DTE-WORK-DATE                PIC 9(08).
018410     05  DTE-WORK-DATE-R REDEFINES DTE-WORK-DATE.
018420         10  DTE-WORK-DATE-CCYY      PIC 9(04).
018430         10  DTE-WORK-DATE-MM        PIC 9(02).
018440         10  DTE-WORK-DATE-DD        PIC 9(02).
018500     05  DTE-TOTAL-DAYS               PIC 9(05)  COMP.
018600     05  DTE-WEEKEND-DAYS             PIC 9(05)  COMP.
018700     05  DTE-WORKING-DAYS             PIC 9(05)  COMP.
018800     05  DTE-CUTOFF-DATE              PIC 9(08).
018900     05  DTE-RETURN-CODE              PIC 9(02).
019000         88  DTE-RC-OK                    VALUE 00.
019100         88  DTE-RC-FUTURE-DATE           VALUE 10.
019200         88  DTE-RC-BEFORE-START          VALUE 20.
019300         88  DTE-RC-AFTER-END             VALUE 30.
019400         88  DTE-RC-NOT-EDITABLE          VALUE 40.
019500 01  SCRATCH-DATE-AREA                PIC 9(08).
019600 01  SCRATCH-DATE-AREA-R REDEFINES SCRATCH-DATE-AREA.
019700     05  SCRATCH-CCYY                 PIC 9(04).
019800     05  SCRATCH-MM                   PIC 9(02).
019900     05  SCRATCH-DD                   PIC 9(02).
020000 LINKAGE SECTION.
020100     COPY WLCLNK.
020200 PROCEDURE DIVISION USING WLK-CONTROL-AREA.
020300 0000-MAIN-PROCEDURE.
020400     IF NOT FILES-OPEN
020500         MOVE 'Y' TO FILES-OPEN-FLAG
020600         PERFORM 8000-OPEN-AND-LOAD-TABLES.
020700     SET WLK-RC-OK TO TRUE.
020800     MOVE SPACES TO WLK-RETURN-MESSAGE.
020900     IF WLK-ACTION-ADD
021000         PERFORM 1000-ADD-WORKLOG THRU 1000-EXIT
021100     ELSE
021200         IF WLK-ACTION-CHANGE
021300             PERFORM 2000-CHANGE-WORKLOG THRU 2000-EXIT
021400         ELSE
021500             IF WLK-ACTION-DELETE
021600                 PERFORM 3000-DELETE-WORKLOG THRU 3000-EXIT
021700             ELSE
021800                 IF WLK-ACTION-LIST
021900                     PERFORM 4000-LIST-WORKLOG THRU 4000-EXIT.
022000     GOBACK.
022100*****************************************************************
022200*  1000 -- ADD A NEW WORKLOG ENTRY.  ORDER OF CHECKS MATTERS:    *
022300*  FIELD-LEVEL HOURS EDIT FIRST (RULE 6), THEN EXISTENCE OF THE  *
022400*  EMPLOYEE AND WORKLOG TYPE, THEN THE DUPLICATE-KEY CHECK, THEN *
022500*  THE EMPLOYMENT-DATE RULES VIA TSWKDATE.                       *
022600*****************************************************************
022700 1000-ADD-WORKLOG.
022800     IF WLK-HOURS-WORKED < 1 OR WLK-HOURS-WORKED > 8
022900         SET WLK-RC-BAD-DATE TO TRUE
023000         MOVE 'HOURS WORKED MUST BE 1 THRU 8' TO WLK-RETURN-MESSAGE
023100         GO TO 1000-EXIT.
023200     PERFORM 1100-FIND-EMPLOYEE.
023300     IF NOT ROW-FOUND
023400         SET WLK-RC-NOT-FOUND TO TRUE
023500         MOVE 'EMPLOYEE NOT ON FILE' TO WLK-RETURN-MESSAGE
023600         GO TO 1000-EXIT.
023700     PERFORM 1200-FIND-WORKTYPE.
023800     IF NOT ROW-FOUND
023900         SET WLK-RC-NOT-FOUND TO TRUE
024000         MOVE 'WORKLOG TYPE NOT ON FILE' TO WLK-RETURN-MESSAGE
024100         GO TO 1000-EXIT.
024200     MOVE WLK-EMPLOYEE-ID     TO WL-EMPLOYEE-ID.
024300     MOVE WLK-WORK-DATE       TO WL-WORK-DATE.
024400     MOVE WLK-WORKLOG-TYPE-ID TO WL-WORKLOG-TYPE-ID.
024500     READ WORKLOG-FILE KEY IS WL-KEY-GROUP
024600         INVALID KEY
024700             CONTINUE
024800         NOT INVALID KEY
024900             SET WLK-RC-DUPLICATE TO TRUE
025000             MOVE 'DUPLICATE WORKLOG ENTRY FOR EMPLOYEE/DATE/TYPE'
025100                 TO WLK-RETURN-MESSAGE
025200             GO TO 1000-EXIT
025300     END-READ.
025400     MOVE WLK-RUN-DATE        TO DTE-RUN-DATE.
025500     MOVE WLK-WORK-DATE       TO DTE-WORK-DATE.
025600     MOVE ET-START-DATE (EMP-IX) TO DTE-HIRE-DATE.
025700     MOVE ET-END-DATE (EMP-IX)   TO DTE-TERM-DATE.
025800     SET DTE-FN-VALIDATE TO TRUE.
025900     CALL 'TSWKDATE' USING DTE-LINKAGE-AREA.
026000     IF DTE-RC-FUTURE-DATE
026100         SET WLK-RC-BAD-DATE TO TRUE
026200         MOVE 'WORK DATE MAY NOT BE IN THE FUTURE' TO
026300             WLK-RETURN-MESSAGE
026400         GO TO 1000-EXIT.
026500     IF DTE-RC-BEFORE-START
026600         SET WLK-RC-BAD-DATE TO TRUE
026700         MOVE 'WORK DATE PRECEDES EMPLOYEE HIRE DATE' TO
026800             WLK-RETURN-MESSAGE
026900         GO TO 1000-EXIT.
027000     IF DTE-RC-AFTER-END
027100         SET WLK-RC-BAD-DATE TO TRUE
027200         MOVE 'WORK DATE FOLLOWS EMPLOYEE TERMINATION DATE' TO
027300             WLK-RETURN-MESSAGE
027400         GO TO 1000-EXIT.
027500     ADD 1 TO NEXT-WORKLOG-ID.
027600     MOVE NEXT-WORKLOG-ID      TO WL-ID.
027700     MOVE WLK-HOURS-WORKED     TO WL-HOURS-WORKED.
027800     MOVE WLK-DESCRIPTION      TO WL-DESCRIPTION.
027900     MOVE WLK-PROJECT-NAME     TO WL-PROJECT-NAME.
028000     MOVE WLK-RUN-DATE         TO SCRATCH-DATE-AREA.
028100     STRING SCRATCH-CCYY DELIMITED BY SIZE
028200            '-' DELIMITED BY SIZE
028300            SCRATCH-MM DELIMITED BY SIZE
028400            '-' DELIMITED BY SIZE
028500            SCRATCH-DD DELIMITED BY SIZE
028600            'T00.00.00' DELIMITED BY SIZE
028700            INTO WL-CREATED-TS.
028800     MOVE WL-CREATED-TS        TO WL-UPDATED-TS.
028900     WRITE WORKLOG-MASTER-RECORD
029000         INVALID KEY
029100             SET WLK-RC-DUPLICATE TO TRUE
029200             MOVE 'WORKLOG FILE WRITE FAILED, KEY CONFLICT' TO
029300                 WLK-RETURN-MESSAGE
029400             GO TO 1000-EXIT
029500     END-WRITE.
029600     MOVE WL-ID TO WLK-WORKLOG-ID.
029700 1000-EXIT.
029800     EXIT.
029900 1100-FIND-EMPLOYEE.
030000     MOVE 'N' TO FOUND-SW.
030100     SET EMP-IX TO 1.
030200     SEARCH EMPLOYEE-ENTRY
030300         AT END
030400             CONTINUE
030500         WHEN ET-EMP-ID (EMP-IX) = WLK-EMPLOYEE-ID
030600             MOVE 'Y' TO FOUND-SW.
030700 1100-EXIT.
030800     EXIT.
030900 1200-FIND-WORKTYPE.
031000     MOVE 'N' TO FOUND-SW.
031100     SET WTT-IX TO 1.
031200     SEARCH WORKTYPE-ENTRY
031300         AT END
031400             CONTINUE
031500         WHEN WTT-ID (WTT-IX) = WLK-WORKLOG-TYPE-ID
031600             MOVE 'Y' TO FOUND-SW.
031700 1200-EXIT.
031800     EXIT.
031900*****************************************************************
032000*  2000 -- CHANGE AN EXISTING WORKLOG ENTRY.  ONLY THE OWNER MAY *
032100*  CHANGE IT, AND ONLY WHILE IT IS STILL INSIDE THE SEVEN-DAY    *
032200*  EDIT WINDOW (TSWKDATE FUNCTION 4).  THE UPDATE EDITS ARE      *
032300*  STRICTER THAN THE ADD EDITS -- DESCRIPTION BECOMES REQUIRED   *
032400*  AND THE PROJECT NAME LIMIT TIGHTENS FROM 200 TO 100 (PR-00421). *
032500*****************************************************************
032600 2000-CHANGE-WORKLOG.
032700     MOVE WLK-WORKLOG-ID TO WL-ID.
032800     READ WORKLOG-FILE
032900         INVALID KEY
033000             SET WLK-RC-NOT-FOUND TO TRUE
033100             MOVE 'WORKLOG ENTRY NOT ON FILE' TO WLK-RETURN-MESSAGE
033200             GO TO 2000-EXIT
033300     END-READ.
033400     IF WL-EMPLOYEE-ID NOT = WLK-REQUESTER-EMP-ID
033500         SET WLK-RC-NOT-OWNER TO TRUE
033600         MOVE 'ONLY THE OWNING EMPLOYEE MAY CHANGE THIS ENTRY' TO
033700             WLK-RETURN-MESSAGE
033800         GO TO 2000-EXIT.
033900     MOVE WLK-RUN-DATE   TO DTE-RUN-DATE.
034000     SET DTE-FN-EDIT-WINDOW TO TRUE.
034100     CALL 'TSWKDATE' USING DTE-LINKAGE-AREA.
034200     IF WL-WORK-DATE NOT > DTE-CUTOFF-DATE
034300         SET WLK-RC-NOT-EDITABLE TO TRUE
034400         MOVE 'ENTRY IS OUTSIDE THE SEVEN-DAY EDIT WINDOW' TO
034500             WLK-RETURN-MESSAGE
034600         GO TO 2000-EXIT.
034700     IF WLK-HOURS-WORKED < 1 OR WLK-HOURS-WORKED > 8
034800         SET WLK-RC-BAD-DATE TO TRUE
034900         MOVE 'HOURS WORKED MUST BE 1 THRU 8' TO WLK-RETURN-MESSAGE
035000         GO TO 2000-EXIT.
035100     MOVE 500 TO WRK-DESC-LEN.
035200     PERFORM 2100-TRIM-DESCRIPTION
035300         UNTIL WRK-DESC-LEN = 0
035400            OR WLK-DESCRIPTION (WRK-DESC-LEN:1) NOT = SPACE.
035500     IF WRK-DESC-LEN < 10
035600         SET WLK-RC-BAD-DATE TO TRUE
035700         MOVE 'DESCRIPTION MUST BE AT LEAST 10 CHARACTERS' TO
035800             WLK-RETURN-MESSAGE
035900         GO TO 2000-EXIT.
036000     MOVE 200 TO WRK-PROJ-LEN.
036100     PERFORM 2200-TRIM-PROJECT-NAME
036200         UNTIL WRK-PROJ-LEN = 0
036300            OR WLK-PROJECT-NAME (WRK-PROJ-LEN:1) NOT = SPACE.
036400     IF WRK-PROJ-LEN > 100
036500         SET WLK-RC-BAD-DATE TO TRUE
036600         MOVE 'PROJECT NAME MAY NOT EXCEED 100 CHARACTERS ON UPDATE'
036700             TO WLK-RETURN-MESSAGE
036800         GO TO 2000-EXIT.
036900     MOVE WLK-HOURS-WORKED   TO WL-HOURS-WORKED.
037000     MOVE WLK-DESCRIPTION    TO WL-DESCRIPTION.
037100     MOVE WLK-PROJECT-NAME   TO WL-PROJECT-NAME.
037200     MOVE WLK-RUN-DATE       TO SCRATCH-DATE-AREA.
037300     STRING SCRATCH-CCYY DELIMITED BY SIZE
037400            '-' DELIMITED BY SIZE
037500            SCRATCH-MM DELIMITED BY SIZE
037600            '-' DELIMITED BY SIZE
037700            SCRATCH-DD DELIMITED BY SIZE
037800            'T00.00.00' DELIMITED BY SIZE
037900            INTO WL-UPDATED-TS.
038000     REWRITE WORKLOG-MASTER-RECORD
038100         INVALID KEY
038200             SET WLK-RC-NOT-FOUND TO TRUE
038300             MOVE 'WORKLOG FILE REWRITE FAILED' TO WLK-RETURN-MESSAGE
038400             GO TO 2000-EXIT
038500     END-REWRITE.
038600 2000-EXIT.
038700     EXIT.
038800 2100-TRIM-DESCRIPTION.
038900     SUBTRACT 1 FROM WRK-DESC-LEN.
039000 2100-EXIT.
039100     EXIT.
039200 2200-TRIM-PROJECT-NAME.
039300     SUBTRACT 1 FROM WRK-PROJ-LEN.
039400 2200-EXIT.
039500     EXIT.
039600*****************************************************************
039700*  3000 -- DELETE AN EXISTING WORKLOG ENTRY.  SAME OWNERSHIP AND *
039800*  EDIT-WINDOW RULES AS THE CHANGE ACTION.                        *
039900*****************************************************************
040000 3000-DELETE-WORKLOG.
040100     MOVE WLK-WORKLOG-ID TO WL-ID.
040200     READ WORKLOG-FILE
040300         INVALID KEY
040400             SET WLK-RC-NOT-FOUND TO TRUE
040500             MOVE 'WORKLOG ENTRY NOT ON FILE' TO WLK-RETURN-MESSAGE
040600             GO TO 3000-EXIT
040700     END-READ.
040800     IF WL-EMPLOYEE-ID NOT = WLK-REQUESTER-EMP-ID
040900         SET WLK-RC-NOT-OWNER TO TRUE
041000         MOVE 'ONLY THE OWNING EMPLOYEE MAY DELETE THIS ENTRY' TO
041100             WLK-RETURN-MESSAGE
041200         GO TO 3000-EXIT.
041300     MOVE WLK-RUN-DATE   TO DTE-RUN-DATE.
041400     SET DTE-FN-EDIT-WINDOW TO TRUE.
041500     CALL 'TSWKDATE' USING DTE-LINKAGE-AREA.
041600     IF WL-WORK-DATE NOT > DTE-CUTOFF-DATE
041700         SET WLK-RC-NOT-EDITABLE TO TRUE
041800         MOVE 'ENTRY IS OUTSIDE THE SEVEN-DAY EDIT WINDOW' TO
041900             WLK-RETURN-MESSAGE
042000         GO TO 3000-EXIT.
042100     DELETE WORKLOG-FILE
042200         INVALID KEY
042300             SET WLK-RC-NOT-FOUND TO TRUE
042400             MOVE 'WORKLOG FILE DELETE FAILED' TO WLK-RETURN-MESSAGE
042500             GO TO 3000-EXIT
042600     END-DELETE.
042700 3000-EXIT.
042800     EXIT.
042900*****************************************************************
043000*  4000 -- LIST (RETRIEVE) WORKLOG ENTRIES.  MATCHING RECORDS    *
043100*  ARE WRITTEN TO THE WORKLOG-LIST-FILE EXTRACT, NEWEST FIRST    *
043200*  WHERE THE SCOPE IS A DATE RANGE.  VISIBILITY IS ENFORCED      *
043300*  BEFORE ANY RECORD IS WRITTEN -- AN EMPLOYEE SEES ONLY THEIR   *
043400*  OWN ENTRIES, A TEAM LEAD ALSO SEES DIRECT REPORTS, A          *
043500*  DIRECTOR ALSO SEES THE WHOLE DEPARTMENT.                      *
043600*****************************************************************
043700 4000-LIST-WORKLOG.
043800     PERFORM 4900-FIND-REQUESTER.
043900     IF NOT ROW-FOUND
044000         SET WLK-RC-NOT-FOUND TO TRUE
044100         MOVE 'REQUESTING EMPLOYEE NOT ON FILE' TO WLK-RETURN-MESSAGE
044200         GO TO 4000-EXIT.
044300     IF WLK-SCOPE-BY-ID
044400         PERFORM 4100-LIST-BY-ID
044500     ELSE
044600         IF WLK-SCOPE-BY-EMPLOYEE-RANGE
044700             PERFORM 4200-LIST-BY-EMPLOYEE-RANGE
044800         ELSE
044900             IF WLK-SCOPE-BY-EMPLOYEE-DATE
045000                 PERFORM 4300-LIST-BY-EMPLOYEE-DATE
045100             ELSE
045200                 IF WLK-SCOPE-BY-TEAM-LEAD
045300                     PERFORM 4400-LIST-BY-TEAM-LEAD
045400                 ELSE
045500                     IF WLK-SCOPE-BY-DEPARTMENT
045600                         PERFORM 4500-LIST-BY-DEPARTMENT.
045700 4000-EXIT.
045800     EXIT.
045900 4900-FIND-REQUESTER.
046000     MOVE 'N' TO FOUND-SW.
046100     SET EMP-IX TO 1.
046200     SEARCH EMPLOYEE-ENTRY
046300         AT END
046400             CONTINUE
046500         WHEN ET-EMP-ID (EMP-IX) = WLK-REQUESTER-EMP-ID
046600             MOVE 'Y' TO FOUND-SW
046700             SET REQ-IX TO EMP-IX.
046800 4900-EXIT.
046900     EXIT.
047000*****************************************************************
047100*  CAN-VIEW-EMPLOYEE -- THE REQUESTER (REQ-IX) MAY SEE THE       *
047200*  SUBJECT (SUBJ-IX) WHEN THEY ARE THE SAME PERSON, WHEN THE     *
047300*  REQUESTER IS THE SUBJECT'S TEAM LEAD, OR WHEN THE REQUESTER   *
047400*  IS THE DIRECTOR OF THE SUBJECT'S DEPARTMENT.                  *
047500*****************************************************************
047600 4910-CHECK-VISIBILITY.
047700     MOVE 'N' TO VISIBLE-SW.
047800     IF ET-EMP-ID (REQ-IX) = ET-EMP-ID (SUBJ-IX)
047900         MOVE 'Y' TO VISIBLE-SW
048000     ELSE
048100         IF ET-ROLE (REQ-IX) = 'TEAM_LEAD'
048200            AND ET-TEAM-LEAD-ID (SUBJ-IX) = ET-EMP-ID (REQ-IX)
048300             MOVE 'Y' TO VISIBLE-SW
048400         ELSE
048500             IF ET-ROLE (REQ-IX) = 'DIRECTOR'
048600                AND ET-DEPT-ID (SUBJ-IX) = ET-DEPT-ID (REQ-IX)
048700                 MOVE 'Y' TO VISIBLE-SW.
048800 4910-EXIT.
048900     EXIT.
049000 4100-LIST-BY-ID.
049100     MOVE WLK-WORKLOG-ID TO WL-ID.
049200     READ WORKLOG-FILE
049300         INVALID KEY
049400             SET WLK-RC-NOT-FOUND TO TRUE
049500             MOVE 'WORKLOG ENTRY NOT ON FILE' TO WLK-RETURN-MESSAGE
049600             GO TO 4100-EXIT
049700     END-READ.
049800     MOVE 'N' TO FOUND-SW.
049900     SET EMP-IX TO 1.
050000     SEARCH EMPLOYEE-ENTRY
050100         AT END
050200             CONTINUE
050300         WHEN ET-EMP-ID (EMP-IX) = WL-EMPLOYEE-ID
050400             MOVE 'Y' TO FOUND-SW
050500             SET SUBJ-IX TO EMP-IX.
050600     IF NOT ROW-FOUND
050700         SET WLK-RC-NOT-FOUND TO TRUE
050800         MOVE 'WORKLOG OWNER NOT ON FILE' TO WLK-RETURN-MESSAGE
050900         GO TO 4100-EXIT.
051000     PERFORM 4910-CHECK-VISIBILITY.
051100     IF NOT REQUESTER-CAN-VIEW
051200         SET WLK-RC-FORBIDDEN TO TRUE
051300         MOVE 'NOT AUTHORIZED TO VIEW THIS WORKLOG ENTRY' TO
051400             WLK-RETURN-MESSAGE
051500         GO TO 4100-EXIT.
051600     PERFORM 4950-WRITE-LIST-RECORD.
051700 4100-EXIT.
051800     EXIT.
051900 4200-LIST-BY-EMPLOYEE-RANGE.
052100     MOVE 'N' TO FOUND-SW.
052200     SET EMP-IX TO 1.
052300     SEARCH EMPLOYEE-ENTRY
052400         AT END
052500             CONTINUE
052600         WHEN ET-EMP-ID (EMP-IX) = WLK-EMPLOYEE-ID
052700             MOVE 'Y' TO FOUND-SW
052800             SET SUBJ-IX TO EMP-IX.
052900     IF NOT ROW-FOUND
053000         SET WLK-RC-NOT-FOUND TO TRUE
053100         MOVE 'EMPLOYEE NOT ON FILE' TO WLK-RETURN-MESSAGE
053200         GO TO 4200-EXIT.
053300     PERFORM 4910-CHECK-VISIBILITY.
053400     IF NOT REQUESTER-CAN-VIEW
053500         SET WLK-RC-FORBIDDEN TO TRUE
053600         MOVE 'NOT AUTHORIZED TO VIEW THIS EMPLOYEE''S WORKLOGS' TO
053700             WLK-RETURN-MESSAGE
053800         GO TO 4200-EXIT.
053900     MOVE WLK-EMPLOYEE-ID     TO WL-EMPLOYEE-ID.
054000     MOVE WLK-RANGE-END-DATE  TO WL-WORK-DATE.
054010     MOVE 999999999           TO WL-WORKLOG-TYPE-ID.
054020     START WORKLOG-FILE KEY IS NOT GREATER THAN WL-KEY-GROUP
054030         INVALID KEY
054040             MOVE 'Y' TO WORKLOG-EOF-SW
054300     END-START.
054400     PERFORM 4210-READ-PRIOR-IN-RANGE
054500         UNTIL WORKLOG-EOF.
054600 4200-EXIT.
054700     EXIT.
054710*****************************************************************
054720*  THE ALTERNATE KEY SORTS BY EMPLOYEE, THEN DATE, THEN TYPE, SO *
054730*  WALKING BACKWARD FROM THE END OF THE RANGE GIVES US THE        *
054740*  EMPLOYEE'S ENTRIES NEWEST-FIRST.  WE STOP AS SOON AS WE LEAVE  *
054750*  THE EMPLOYEE'S KEY GROUP OR FALL BEFORE THE RANGE START.       *
054760*****************************************************************
054800 4210-READ-PRIOR-IN-RANGE.
054900     READ WORKLOG-FILE PREVIOUS RECORD
055000         AT END
055100             MOVE 'Y' TO WORKLOG-EOF-SW
055200             GO TO 4210-EXIT
055300     END-READ.
055310     IF WL-EMPLOYEE-ID NOT = WLK-EMPLOYEE-ID
055320         MOVE 'Y' TO WORKLOG-EOF-SW
055330     ELSE
055340         IF WL-WORK-DATE < WLK-RANGE-START-DATE
055350             MOVE 'Y' TO WORKLOG-EOF-SW
055360         ELSE
055700             PERFORM 4950-WRITE-LIST-RECORD.
055800 4210-EXIT.
055900     EXIT.
056000 4300-LIST-BY-EMPLOYEE-DATE.
056100     MOVE WLK-EMPLOYEE-ID     TO WL-EMPLOYEE-ID.
056200     MOVE WLK-WORK-DATE       TO WL-WORK-DATE.
056300     MOVE ZERO TO WL-WORKLOG-TYPE-ID.
056400     PERFORM 4310-VERIFY-EMPLOYEE-VISIBLE.
056500     IF NOT REQUESTER-CAN-VIEW
056600         GO TO 4300-EXIT.
056700     START WORKLOG-FILE KEY IS NOT LESS THAN WL-KEY-GROUP
056800         INVALID KEY
056900             MOVE 'Y' TO WORKLOG-EOF-SW
057000     END-START.
057100     PERFORM 4320-READ-NEXT-SAME-DAY
057200         UNTIL WORKLOG-EOF.
057300 4300-EXIT.
057400     EXIT.
057500 4310-VERIFY-EMPLOYEE-VISIBLE.
057600     MOVE 'N' TO FOUND-SW.
057700     SET EMP-IX TO 1.
057800     SEARCH EMPLOYEE-ENTRY
057900         AT END
058000             CONTINUE
058100         WHEN ET-EMP-ID (EMP-IX) = WLK-EMPLOYEE-ID
058200             MOVE 'Y' TO FOUND-SW
058300             SET SUBJ-IX TO EMP-IX.
058400     IF NOT ROW-FOUND
058500         SET WLK-RC-NOT-FOUND TO TRUE
058600         MOVE 'EMPLOYEE NOT ON FILE' TO WLK-RETURN-MESSAGE
058700         MOVE 'N' TO VISIBLE-SW
058800     ELSE
058900         PERFORM 4910-CHECK-VISIBILITY
059000         IF NOT REQUESTER-CAN-VIEW
059100             SET WLK-RC-FORBIDDEN TO TRUE
059200             MOVE 'NOT AUTHORIZED TO VIEW THIS EMPLOYEE''S WORKLOGS'
059300                 TO WLK-RETURN-MESSAGE.
059400 4310-EXIT.
059500     EXIT.
059600 4320-READ-NEXT-SAME-DAY.
059700     READ WORKLOG-FILE NEXT RECORD
059800         AT END
059900             MOVE 'Y' TO WORKLOG-EOF-SW
060000             GO TO 4320-EXIT
060100     END-READ.
060200     IF WL-EMPLOYEE-ID = WLK-EMPLOYEE-ID
060300        AND WL-WORK-DATE = WLK-WORK-DATE
060400         PERFORM 4950-WRITE-LIST-RECORD
060500     ELSE
060600         MOVE 'Y' TO WORKLOG-EOF-SW.
060700 4320-EXIT.
060800     EXIT.
060900*****************************************************************
061000*  SCOPE 4/5 SCAN THE WHOLE WORKLOG FILE SEQUENTIALLY BY         *
061100*  PRIMARY KEY -- THE TEAM-LEAD AND DEPARTMENT POPULATIONS ARE   *
061200*  SMALL ENOUGH THAT A ONE-PASS SCAN AGAINST THE RESIDENT        *
061300*  EMPLOYEE TABLE IS CHEAPER THAN BUILDING AN EXTRA INDEX.       *
061400*****************************************************************
061500 4400-LIST-BY-TEAM-LEAD.
061600     IF ET-ROLE (REQ-IX) NOT = 'TEAM_LEAD'
061650        AND ET-ROLE (REQ-IX) NOT = 'DIRECTOR'
061700         SET WLK-RC-FORBIDDEN TO TRUE
061800         MOVE 'REQUESTER IS NOT A TEAM LEAD OR DIRECTOR' TO
061810             WLK-RETURN-MESSAGE
061900         GO TO 4400-EXIT.
062000     MOVE LOW-VALUES TO WL-ID.
062100     START WORKLOG-FILE KEY IS NOT LESS THAN WL-ID
062200         INVALID KEY
062300             MOVE 'Y' TO WORKLOG-EOF-SW
062400     END-START.
062500     PERFORM 4410-READ-NEXT-TEAM-ROW
062600         UNTIL WORKLOG-EOF.
062700 4400-EXIT.
062800     EXIT.
062900 4410-READ-NEXT-TEAM-ROW.
063000     READ WORKLOG-FILE NEXT RECORD
063100         AT END
063200             MOVE 'Y' TO WORKLOG-EOF-SW
063300             GO TO 4410-EXIT
063400     END-READ.
063500     IF WL-WORK-DATE NOT < WLK-RANGE-START-DATE
063600        AND WL-WORK-DATE NOT > WLK-RANGE-END-DATE
063700         MOVE 'N' TO FOUND-SW
063800         SET EMP-IX TO 1
063900         SEARCH EMPLOYEE-ENTRY
064000             AT END
064100                 CONTINUE
064200             WHEN ET-EMP-ID (EMP-IX) = WL-EMPLOYEE-ID
064300                 MOVE 'Y' TO FOUND-SW
064400         IF ROW-FOUND
064500            AND (ET-EMP-ID (EMP-IX) = ET-EMP-ID (REQ-IX)
064600                 OR ET-TEAM-LEAD-ID (EMP-IX) = ET-EMP-ID (REQ-IX))
064700             PERFORM 4950-WRITE-LIST-RECORD.
064800 4410-EXIT.
064900     EXIT.
065000 4500-LIST-BY-DEPARTMENT.
065100     IF ET-ROLE (REQ-IX) NOT = 'DIRECTOR'
065200         SET WLK-RC-FORBIDDEN TO TRUE
065300         MOVE 'REQUESTER IS NOT A DIRECTOR' TO WLK-RETURN-MESSAGE
065400         GO TO 4500-EXIT.
065500     MOVE LOW-VALUES TO WL-ID.
065600     START WORKLOG-FILE KEY IS NOT LESS THAN WL-ID
065700         INVALID KEY
065800             MOVE 'Y' TO WORKLOG-EOF-SW
065900     END-START.
066000     PERFORM 4510-READ-NEXT-DEPT-ROW
066100         UNTIL WORKLOG-EOF.
066200 4500-EXIT.
066300     EXIT.
066400 4510-READ-NEXT-DEPT-ROW.
066500     READ WORKLOG-FILE NEXT RECORD
066600         AT END
066700             MOVE 'Y' TO WORKLOG-EOF-SW
066800             GO TO 4510-EXIT
066900     END-READ.
067000     IF WL-WORK-DATE NOT < WLK-RANGE-START-DATE
067100        AND WL-WORK-DATE NOT > WLK-RANGE-END-DATE
067200        AND (WLK-EMPLOYEE-ID = ZERO OR WL-EMPLOYEE-ID = WLK-EMPLOYEE-ID)
067300         MOVE 'N' TO FOUND-SW
067400         SET EMP-IX TO 1
067500         SEARCH EMPLOYEE-ENTRY
067600             AT END
067700                 CONTINUE
067800             WHEN ET-EMP-ID (EMP-IX) = WL-EMPLOYEE-ID
067900                 MOVE 'Y' TO FOUND-SW
068000         IF ROW-FOUND AND ET-DEPT-ID (EMP-IX) = ET-DEPT-ID (REQ-IX)
068100             PERFORM 4950-WRITE-LIST-RECORD.
068200 4510-EXIT.
068300     EXIT.
068400 4950-WRITE-LIST-RECORD.
068500     MOVE WORKLOG-MASTER-RECORD TO WORKLOG-LIST-RECORD.
068600     WRITE WORKLOG-LIST-RECORD.
068700 4950-EXIT.
068800     EXIT.
068900*****************************************************************
069000*  8000 -- FIRST-CALL HOUSEKEEPING.  LOADS THE EMPLOYEE AND      *
069100*  WORKTYPE TABLES AND OPENS THE WORKLOG FILE I-O.  THE          *
069200*  STARTING VALUE FOR NEXT-WORKLOG-ID IS THE HIGHEST WL-ID ON    *
069300*  FILE, FOUND DURING A ONE-TIME SEQUENTIAL PASS.                *
069400*****************************************************************
069500 8000-OPEN-AND-LOAD-TABLES.
069600     OPEN INPUT  EMPLOYEE-FILE.
069700     OPEN INPUT  WORKTYPE-FILE.
069800     OPEN I-O    WORKLOG-FILE.
069900     OPEN OUTPUT WORKLOG-LIST-FILE.
070000     PERFORM 8100-LOAD-EMPLOYEES UNTIL EMPLOYEE-EOF.
070100     PERFORM 8200-LOAD-WORKTYPES UNTIL WORKTYPE-EOF.
070200     CLOSE EMPLOYEE-FILE.
070300     CLOSE WORKTYPE-FILE.
070400     PERFORM 8300-FIND-HIGH-WORKLOG-ID.
070500 8000-EXIT.
070600     EXIT.
070700 8100-LOAD-EMPLOYEES.
070800     READ EMPLOYEE-FILE AT END GO TO 8100-EXIT.
070900     ADD 1 TO EMPLOYEE-COUNT.
071000     SET EMP-IX TO EMPLOYEE-COUNT.
071100     MOVE EMP-ID             TO ET-EMP-ID (EMP-IX).
071200     MOVE EMP-ROLE           TO ET-ROLE (EMP-IX).
071300     MOVE EMP-DEPARTMENT-ID   TO ET-DEPT-ID (EMP-IX).
071400     MOVE EMP-TEAM-LEAD-ID     TO ET-TEAM-LEAD-ID (EMP-IX).
071500     MOVE EMP-START-DATE        TO ET-START-DATE (EMP-IX).
071600     MOVE EMP-END-DATE           TO ET-END-DATE (EMP-IX).
071700     MOVE EMP-IS-ACTIVE           TO ET-IS-ACTIVE (EMP-IX).
071800     IF EMPLOYEE-COUNT >= 300
071900         MOVE 'Y' TO EMPLOYEE-EOF-SW.
072000     GO TO 8100-EXIT.
072100 8100-EXIT.
072200     EXIT.
072300 8200-LOAD-WORKTYPES.
072400     READ WORKTYPE-FILE AT END GO TO 8200-EXIT.
072500     ADD 1 TO WORKTYPE-COUNT.
072600     SET WTT-IX TO WORKTYPE-COUNT.
072700     MOVE WT-ID TO WTT-ID (WTT-IX).
072800     IF WORKTYPE-COUNT >= 30
072900         MOVE 'Y' TO WORKTYPE-EOF-SW.
073000     GO TO 8200-EXIT.
073100 8200-EXIT.
073200     EXIT.
073300 8300-FIND-HIGH-WORKLOG-ID.
073400     MOVE ZERO TO NEXT-WORKLOG-ID.
073500     MOVE LOW-VALUES TO WL-ID.
073600     START WORKLOG-FILE KEY IS NOT LESS THAN WL-ID
073700         INVALID KEY
073800             MOVE 'Y' TO WORKLOG-EOF-SW
073900     END-START.
074000     PERFORM 8310-READ-NEXT-FOR-HIGH-KEY
074100         UNTIL WORKLOG-EOF.
074200     MOVE 'N' TO WORKLOG-EOF-SW.
074300 8300-EXIT.
074400     EXIT.
074500 8310-READ-NEXT-FOR-HIGH-KEY.
074600     READ WORKLOG-FILE NEXT RECORD
074700         AT END
074800             MOVE 'Y' TO WORKLOG-EOF-SW
074900             GO TO 8310-EXIT
075000     END-READ.
075100     MOVE WL-ID TO NEXT-WORKLOG-ID.
075200 8310-EXIT.
075300     EXIT.
